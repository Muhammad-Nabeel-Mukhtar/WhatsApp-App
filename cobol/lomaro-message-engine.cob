000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    lomaro-message-engine.
000300 AUTHOR.        R F LOPES.
000400 INSTALLATION.  LOMARO PIZZA - DATA PROCESSING.
000500 DATE-WRITTEN.  06-03-1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*----------------------------------------------------------------
001100*    06-03-94  RFL  ORIGINAL PROGRAM, MODELLED ON THE SHOP'S
001200*                   USUAL TERMINAL-MENU SCREEN-FLOW SHAPE BUT
001300*                   DRIVEN BY A MESSAGE FILE INSTEAD OF A
001400*                   TERMINAL - THIS SHOP NEVER SAW A CHAT
001500*                   CHANNEL BEFORE.  PARAGRAPHS NUMBERED 0100-
001600*                   THROUGH 1430- IN THE USUAL HOUSE STYLE, WITH
001700*                   PERFORM...THRU RANGES AND GO TO EXITS ON THE
001800*                   END-OF-FILE TESTS SO THE READ PARAGRAPHS
001900*                   READ THE SAME WAY IN EVERY LOMARO PROGRAM.
002000*    11-21-96  SGB  ADDED A TABLE CROSS-CHECK CONVENTION TO
002100*                   THE PICK-ITEM/PICK-SIZE LOOKUPS.
002200*    02-09-99  LF   Y2K REVIEW - NO DATE FIELDS OWNED BY THIS
002300*                   PROGRAM, N/A.
002400*    06-03-24  RFL  TICKET LOM-004 - REBUILT AS THE LOMARO
002500*                   SESSION STATE MACHINE (U1).  READS THE
002600*                   INBOUND-MESSAGE FILE, WALKS EACH PHONE'S
002700*                   SESSION THROUGH THE ELEVEN CHAT STATES,
002800*                   WRITES THE REPLY REPORT.
002900*    06-15-24  MTK  TICKET LOM-009 - ADDED THE MENU/CATEGORY/
003000*                   DEAL TABLE LOADS AND THE SHOW-MENU/PICK-
003100*                   ITEM/PICK-SIZE REPLY BUILDERS.
003200*    06-22-24  SGB  TICKET LOM-007 - WIRED IN PL-CREATE-ORDER-
003300*                   RECORD, PL-WRITE-INVOICE AND PL-WRITE-
003400*                   NOTIFICATION FOR CONFIRM-ORDER.
003500*    07-02-24  JAC  TICKET LOM-017 - ADDED THE ADD-MORE AND
003600*                   CONFIRM-ORDER CART-SUMMARY REPLY BUILDERS.
003700*    07-18-24  MTK  TICKET LOM-024 - PICK-SIZE/PICK-QTY NOW PICK
003800*                   UP THE ITEM BY MENU-ID INSTEAD OF A REMEMBERED
003900*                   TABLE SUBSCRIPT, SO A SESSION REWRITTEN TO
004000*                   DISK AND RELOADED NEXT RUN STILL RESOLVES
004100*                   CORRECTLY.
004200*    07-26-24  MTK  TICKET LOM-026 - SET EVERY SEARCHED INDEX TO 1
004300*                   BEFORE ITS SEARCH - THE CATEGORY, SESSION AND
004400*                   MENU-ID LOOKUPS WERE LEAVING THE INDEX WHERE
004500*                   THE LAST SEARCH STOPPED, SO THE NEXT MESSAGE
004600*                   FOR A DIFFERENT PHONE COULD SEARCH PAST IT.
004700*----------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     COPY "SLINMSG.CBL".
005800     COPY "SLSESS.CBL".
005900     COPY "SLMENU.CBL".
006000     COPY "SLDEAL.CBL".
006100     COPY "SLORDER.CBL".
006200     COPY "SLINVRPT.CBL".
006300     COPY "SLNOTRPT.CBL".
006400
006500     SELECT REPLY-FILE
006600         ASSIGN TO "REPLYFILE"
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200     COPY "FDINMSG.CBL".
007300     COPY "FDSESS.CBL".
007400     COPY "FDMENU.CBL".
007500     COPY "FDDEAL.CBL".
007600     COPY "FDORDER.CBL".
007700     COPY "FDINVRPT.CBL".
007800     COPY "FDNOTRPT.CBL".
007900
008000*    ---------- REPLIES REPORT - ONE RECORD PER REPLY LINE, PHONE
008100*    CARRIED ON EVERY LINE SO A DOWNSTREAM VIEWER CAN GROUP A
008200*    CUSTOMER'S WHOLE ANSWER
008300     FD  REPLY-FILE
008400         LABEL RECORDS ARE OMITTED.
008500
008600     01  REPLY-LINE-RECORD.
008700         05  RPY-PHONE               PIC X(15).
008800         05  RPY-TEXT                PIC X(60).
008900         05  FILLER                  PIC X(05).
009000
009100 WORKING-STORAGE SECTION.
009200
009300     COPY "wscase01.cbl".
009400     COPY "wsdate.cbl".
009500     COPY "wsmenutb.cbl".
009600     COPY "wsdealtb.cbl".
009700     COPY "wssesstb.cbl".
009800
009900     01  W-END-OF-FILE               PIC X.
010000         88  END-OF-FILE              VALUE "Y".
010100
010200*    ---------- current message and its session subscript
010300     01  W-MSG-UPPER-TEXT            PIC X(60).
010400     01  W-CURRENT-CATEGORY-NO       PIC 9(03) COMP.
010500     01  W-DEALS-SLOT-NO             PIC 9(03) COMP.
010600
010700*    ---------- numeric-text conversion work area - THIS
010800*    COMPILER HAS NO NUMVAL FUNCTION, SO A MESSAGE LIKE "3" IS
010900*    RIGHT-JUSTIFIED, ITS LEADING SPACES TURNED TO ZEROS, AND
011000*    TESTED FOR NUMERIC BEFORE IT IS TRUSTED AS A NUMBER
011100     01  W-MSG-NUMBER-TEXT           PIC X(10) JUSTIFIED RIGHT.
011200     01  W-MSG-NUMBER-VALUE          PIC 9(05) COMP.
011300     01  W-MSG-IS-NUMERIC-FLAG       PIC X.
011400         88  W-MSG-TEXT-IS-NUMERIC   VALUE "Y".
011500
011600*    ---------- reply-block work area, one report record per
011700*    line, built up paragraph by paragraph and flushed at the
011800*    end of 0300-PROCESS-ONE-MESSAGE
011900     01  W-REPLY-AREA.
012000         05  W-REPLY-LINE-COUNT      PIC 9(02) COMP.
012100         05  W-REPLY-LINE OCCURS 20 TIMES  PIC X(60).
012200     01  W-REPLY-BUILD-LINE          PIC X(60).
012300     77  W-REPLY-OUT-IDX             PIC 9(02) COMP.
012400
012500*    ---------- PL-PRICE-CART-LINE.CBL linkage area
012600     01  PL-PRICE-WORK-AREA.
012700         05  PLW-QTY                 PIC 9(03).
012800         05  PLW-UNIT-PRICE          PIC 9(05)V99.
012900         05  PLW-ADDON-COUNT         PIC 9(01).
013000         05  PLW-ADDON-PRICE         PIC 9(05)V99.
013100         05  PLW-IS-DEAL-LINE        PIC X(01).
013200         05  PLW-LINE-TOTAL          PIC 9(07)V99.
013300         05  FILLER                  PIC X(04).
013400
013500*    ---------- PL-CREATE-ORDER-RECORD.CBL linkage area
013600     01  W-ORDER-ID-WORK-AREA.
013700         05  W-PHONE-LEN-FOR-ID      PIC 9(02) COMP.
013800         05  W-LAST-4-START          PIC 9(02) COMP.
013900         05  W-LAST-4-OF-PHONE       PIC X(04).
014000         05  FILLER                  PIC X(04).
014100
014200     77  W-ORDER-SEQUENCE-NO         PIC 9(04) COMP VALUE 0.
014300     77  W-RUN-PROGRAM-NAME          PIC X(20)
014400         VALUE "lomaro-message-engine".
014500
014600*    ---------- reply-text numeric edit fields - REPLIES GO OUT
014700*    TO A CUSTOMER'S PHONE, SO EVERY PRICE/QTY/LIST NUMBER IS
014800*    EDITED HERE BEFORE IT IS STRUNG INTO A REPLY LINE, THE SAME
014900*    WAY THE INVOICE LINE IS EDITED BELOW
015000     01  W-RPY-PRICE-EDIT            PIC Z,ZZZ9.99.
015100     01  W-RPY-QTY-EDIT              PIC ZZZ9.
015200     01  W-RPY-NUMBER-EDIT           PIC Z9.
015300
015400*    ---------- invoice/notification report edit fields
015500     01  W-INV-TOTAL-ITEMS           PIC 9(05) COMP.
015600     01  W-INV-TOTAL-AMOUNT          PIC 9(07)V99.
015700     01  W-INV-NET-AMOUNT            PIC 9(07)V99.
015800     01  W-INV-NAME-EDIT             PIC X(34).
015900     01  W-INV-QTY-EDIT              PIC ZZZ9.
016000     01  W-INV-RATE-EDIT             PIC Z,ZZZ9.99.
016100     01  W-INV-LINE-AMT-EDIT         PIC Z,ZZZ,ZZ9.99.
016200     01  W-INV-ITEMS-EDIT            PIC ZZZZ9.
016300     01  W-INV-AMOUNT-EDIT           PIC Z,ZZZ,ZZ9.99.
016400     01  W-NOTIF-AMOUNT-EDIT         PIC Z,ZZZ,ZZ9.99.
016500     01  W-NOTIF-QTY-EDIT            PIC ZZZ9.
016600
016700     01  W-FOLD-WORK-AREA            PIC X(60).
016800     01  W-EXCEPTION-TEXT            PIC X(60).
016900     77  W-EXCEPTION-COUNT           PIC 9(05) COMP VALUE 0.
017000
017100*    ---------- run control totals
017200     77  W-MESSAGES-READ             PIC 9(07) COMP VALUE 0.
017300     77  W-ORDERS-WRITTEN            PIC 9(07) COMP VALUE 0.
017400     77  W-RUN-TOTAL-VALUE           PIC 9(09)V99 VALUE 0.
017500     77  W-RUN-TOTAL-EDIT            PIC Z,ZZZ,ZZZ,ZZ9.99.
017600*----------------------------------------------------------------
017700
017800 PROCEDURE DIVISION.
017900
018000 0100-MAIN-CONTROL.
018100
018200     PERFORM ESTABLISH-THE-RUN-DATE.
018300     PERFORM ESTABLISH-THE-RUN-TIME.
018400
018500     OPEN INPUT INBOUND-MSG-FILE.
018600     OPEN INPUT MENU-FILE.
018700     OPEN INPUT DEAL-FILE.
018800     OPEN I-O SESSION-FILE.
018900     OPEN OUTPUT REPLY-FILE.
019000     OPEN OUTPUT ORDER-FILE.
019100     OPEN OUTPUT INVOICE-FILE.
019200     OPEN OUTPUT NOTIFICATION-FILE.
019300
019400     PERFORM 0110-LOAD-MENU-AND-CATEGORY-TABLE
019500         THRU 0110-LOAD-MENU-AND-CATEGORY-TABLE-EXIT.
019600     PERFORM 0160-LOAD-DEAL-TABLE THRU 0160-LOAD-DEAL-TABLE-EXIT.
019700     PERFORM 0190-LOAD-SESSION-TABLE THRU 0190-LOAD-SESSION-TABLE-EXIT.
019800
019900     MOVE "N" TO W-END-OF-FILE.
020000     PERFORM 1400-READ-INBOUND-MSG-NEXT-RECORD
020100         THRU 1400-READ-INBOUND-MSG-NEXT-RECORD-EXIT.
020200
020300     PERFORM 0300-PROCESS-ONE-MESSAGE THRU 0300-PROCESS-ONE-MESSAGE-EXIT
020400         UNTIL END-OF-FILE.
020500
020600     CLOSE INBOUND-MSG-FILE.
020700     CLOSE MENU-FILE.
020800     CLOSE DEAL-FILE.
020900
021000     PERFORM 1320-REWRITE-THE-SESSION-FILE
021100         THRU 1320-REWRITE-THE-SESSION-FILE-EXIT.
021200     CLOSE SESSION-FILE.
021300
021400     CLOSE REPLY-FILE.
021500     CLOSE ORDER-FILE.
021600     CLOSE INVOICE-FILE.
021700     CLOSE NOTIFICATION-FILE.
021800
021900     PERFORM 1350-DISPLAY-RUN-CONTROL-TOTALS.
022000
022100     GO TO 0100-MAIN-CONTROL-EXIT.
022200
022300 0100-MAIN-CONTROL-EXIT.
022400
022500     EXIT PROGRAM.
022600     STOP RUN.
022700*----------------------------------------------------------------
022800
022900 0110-LOAD-MENU-AND-CATEGORY-TABLE.
023000
023100     MOVE 0 TO MT-ENTRY-COUNT.
023200     MOVE 0 TO CT-ENTRY-COUNT.
023300     MOVE "N" TO W-END-OF-FILE.
023400     PERFORM 1410-READ-MENU-FILE-NEXT-RECORD
023500         THRU 1410-READ-MENU-FILE-NEXT-RECORD-EXIT.
023600
023700     PERFORM 0120-LOAD-ONE-MENU-ROW UNTIL END-OF-FILE.
023800
023900     MOVE "N" TO W-END-OF-FILE.
024000
024100 0110-LOAD-MENU-AND-CATEGORY-TABLE-EXIT.
024200
024300     EXIT.
024400*----------------------------------------------------------------
024500
024600 0120-LOAD-ONE-MENU-ROW.
024700
024800     IF MENU-ACTIVE = "Y"
024900        ADD 1 TO MT-ENTRY-COUNT
025000        MOVE MENU-ID           TO MT-ID (MT-ENTRY-COUNT)
025100        MOVE MENU-CATEGORY     TO MT-CATEGORY (MT-ENTRY-COUNT)
025200        MOVE MENU-TYPE         TO MT-TYPE (MT-ENTRY-COUNT)
025300        MOVE MENU-NAME         TO MT-NAME (MT-ENTRY-COUNT)
025400        MOVE MENU-SIZE-COUNT   TO MT-SIZE-COUNT (MT-ENTRY-COUNT)
025500        MOVE MENU-PRICE        TO MT-PRICE (MT-ENTRY-COUNT)
025600        MOVE MENU-ACTIVE       TO MT-ACTIVE (MT-ENTRY-COUNT)
025700        PERFORM 0130-COPY-THE-SIZE-SLOTS
025800        PERFORM 0150-FIND-OR-ADD-THE-CATEGORY.
025900
026000     PERFORM 1410-READ-MENU-FILE-NEXT-RECORD.
026100*----------------------------------------------------------------
026200
026300 0130-COPY-THE-SIZE-SLOTS.
026400
026500     PERFORM 0140-COPY-ONE-SIZE-SLOT
026600         VARYING MR-SIZE-IDX FROM 1 BY 1 UNTIL MR-SIZE-IDX > 4.
026700*----------------------------------------------------------------
026800
026900 0140-COPY-ONE-SIZE-SLOT.
027000
027100     SET MT-SIZE-IDX TO MR-SIZE-IDX.
027200     MOVE MR-SIZE-LABEL (MR-SIZE-IDX)
027300         TO MT-SIZE-LABEL (MT-ENTRY-COUNT, MT-SIZE-IDX).
027400     MOVE MR-SIZE-AMOUNT (MR-SIZE-IDX)
027500         TO MT-SIZE-PRICE (MT-ENTRY-COUNT, MT-SIZE-IDX).
027600*----------------------------------------------------------------
027700
027800 0150-FIND-OR-ADD-THE-CATEGORY.
027900
028000     MOVE "N" TO W-MENU-FOUND.
028100     SET CT-IDX TO 1.
028200     SEARCH CT-ENTRY VARYING CT-IDX
028300         AT END
028400             CONTINUE
028500         WHEN CT-NAME (CT-IDX) = MENU-CATEGORY
028600             MOVE "Y" TO W-MENU-FOUND.
028700
028800     IF NOT MENU-FOUND
028900        ADD 1 TO CT-ENTRY-COUNT
029000        MOVE MENU-CATEGORY TO CT-NAME (CT-ENTRY-COUNT).
029100*----------------------------------------------------------------
029200
029300 0160-LOAD-DEAL-TABLE.
029400
029500     MOVE 0 TO DT-ENTRY-COUNT.
029600     MOVE "N" TO W-END-OF-FILE.
029700     PERFORM 1420-READ-DEAL-FILE-NEXT-RECORD
029800         THRU 1420-READ-DEAL-FILE-NEXT-RECORD-EXIT.
029900
030000     PERFORM 0170-LOAD-ONE-DEAL-ROW UNTIL END-OF-FILE.
030100
030200     MOVE "N" TO W-END-OF-FILE.
030300
030400 0160-LOAD-DEAL-TABLE-EXIT.
030500
030600     EXIT.
030700*----------------------------------------------------------------
030800
030900 0170-LOAD-ONE-DEAL-ROW.
031000
031100     ADD 1 TO DT-ENTRY-COUNT.
031200     MOVE DEAL-CODE       TO DT-CODE (DT-ENTRY-COUNT).
031300     MOVE DEAL-PRICE      TO DT-PRICE (DT-ENTRY-COUNT).
031400     MOVE DEAL-ITEM-COUNT TO DT-ITEM-COUNT (DT-ENTRY-COUNT).
031500     PERFORM 0180-COPY-ONE-DEAL-ITEM-LIST
031600         VARYING DR-ITEM-IDX FROM 1 BY 1 UNTIL DR-ITEM-IDX > 5.
031700
031800     PERFORM 1420-READ-DEAL-FILE-NEXT-RECORD.
031900*----------------------------------------------------------------
032000
032100 0180-COPY-ONE-DEAL-ITEM-LIST.
032200
032300     MOVE DR-ITEM-SLOT (DR-ITEM-IDX)
032400         TO DT-ITEM-NAME (DT-ENTRY-COUNT, DR-ITEM-IDX).
032500*----------------------------------------------------------------
032600
032700 0190-LOAD-SESSION-TABLE.
032800
032900     MOVE 0 TO SN-ENTRY-COUNT.
033000     MOVE "N" TO W-END-OF-FILE.
033100     PERFORM 1430-READ-SESSION-FILE-NEXT-RECORD
033200         THRU 1430-READ-SESSION-FILE-NEXT-RECORD-EXIT.
033300
033400     PERFORM 0200-LOAD-ONE-SESSION-ROW UNTIL END-OF-FILE.
033500
033600     MOVE "N" TO W-END-OF-FILE.
033700
033800 0190-LOAD-SESSION-TABLE-EXIT.
033900
034000     EXIT.
034100*----------------------------------------------------------------
034200
034300 0200-LOAD-ONE-SESSION-ROW.
034400
034500     ADD 1 TO SN-ENTRY-COUNT.
034600     MOVE SES-PHONE           TO SN-PHONE (SN-ENTRY-COUNT).
034700     MOVE SES-STATE           TO SN-STATE (SN-ENTRY-COUNT).
034800     MOVE SES-LANGUAGE        TO SN-LANGUAGE (SN-ENTRY-COUNT).
034900     MOVE SES-CUST-NAME       TO SN-CUST-NAME (SN-ENTRY-COUNT).
035000     MOVE SES-CUST-ADDR       TO SN-CUST-ADDR (SN-ENTRY-COUNT).
035100     MOVE SES-CART-COUNT      TO SN-CART-COUNT (SN-ENTRY-COUNT).
035200     MOVE SES-TEMP-CATEGORY   TO SN-TEMP-CATEGORY (SN-ENTRY-COUNT).
035300     MOVE SES-TEMP-MENU-ID    TO SN-TEMP-MENU-ID (SN-ENTRY-COUNT).
035400     MOVE SES-TEMP-ITEM-NAME  TO SN-TEMP-ITEM-NAME (SN-ENTRY-COUNT).
035500     MOVE SES-TEMP-SIZE       TO SN-TEMP-SIZE (SN-ENTRY-COUNT).
035600     MOVE SES-TEMP-UNIT-PRICE TO SN-TEMP-UNIT-PRICE (SN-ENTRY-COUNT).
035700
035800     PERFORM 0210-COPY-ONE-LOADED-CART-LINE-BLOCK
035900         VARYING SES-LINE-IDX FROM 1 BY 1
036000         UNTIL SES-LINE-IDX > SES-CART-COUNT.
036100
036200     PERFORM 1430-READ-SESSION-FILE-NEXT-RECORD.
036300*----------------------------------------------------------------
036400
036500 0210-COPY-ONE-LOADED-CART-LINE-BLOCK.
036600
036700     SET SN-LINE-IDX TO SES-LINE-IDX.
036800     MOVE CL-ITEM-NAME (SES-LINE-IDX)
036900         TO SN-ITEM-NAME (SN-ENTRY-COUNT, SN-LINE-IDX).
037000     MOVE CL-SIZE (SES-LINE-IDX)
037100         TO SN-SIZE (SN-ENTRY-COUNT, SN-LINE-IDX).
037200     MOVE CL-IS-DEAL (SES-LINE-IDX)
037300         TO SN-IS-DEAL (SN-ENTRY-COUNT, SN-LINE-IDX).
037400     MOVE CL-QTY (SES-LINE-IDX)
037500         TO SN-QTY (SN-ENTRY-COUNT, SN-LINE-IDX).
037600     MOVE CL-UNIT-PRICE (SES-LINE-IDX)
037700         TO SN-UNIT-PRICE (SN-ENTRY-COUNT, SN-LINE-IDX).
037800     MOVE CL-TOTAL-PRICE (SES-LINE-IDX)
037900         TO SN-TOTAL-PRICE (SN-ENTRY-COUNT, SN-LINE-IDX).
038000*----------------------------------------------------------------
038100
038200 0300-PROCESS-ONE-MESSAGE.
038300
038400     ADD 1 TO W-MESSAGES-READ.
038500
038600     PERFORM 0310-FIND-OR-CREATE-THE-SESSION.
038700     PERFORM 0330-CONVERT-THE-MESSAGE-TEXT.
038800     MOVE 0 TO W-REPLY-LINE-COUNT.
038900
039000     IF SN-STATE (SN-IDX) NOT = "SELECT-LANGUAGE"
039100        PERFORM 0340-CHECK-GLOBAL-KEYWORDS.
039200
039300     IF W-REPLY-LINE-COUNT = 0
039400        PERFORM 0360-DISPATCH-BY-SESSION-STATE.
039500
039600     IF W-REPLY-LINE-COUNT = 0
039700        PERFORM 0820-BUILD-DEFAULT-GREETING-REPLY.
039800
039900     PERFORM 1300-WRITE-THE-REPLY-BLOCK.
040000
040100     PERFORM 1400-READ-INBOUND-MSG-NEXT-RECORD
040200         THRU 1400-READ-INBOUND-MSG-NEXT-RECORD-EXIT.
040300
040400 0300-PROCESS-ONE-MESSAGE-EXIT.
040500
040600     EXIT.
040700*----------------------------------------------------------------
040800
040900 0310-FIND-OR-CREATE-THE-SESSION.
041000
041100     MOVE "N" TO W-SESSION-FOUND.
041200     SET SN-IDX TO 1.
041300     SEARCH SN-ENTRY VARYING SN-IDX
041400         AT END
041500             CONTINUE
041600         WHEN SN-PHONE (SN-IDX) = MSG-PHONE
041700             MOVE "Y" TO W-SESSION-FOUND.
041800
041900     IF NOT SESSION-FOUND
042000        PERFORM 0320-ADD-A-NEW-SESSION.
042100*----------------------------------------------------------------
042200
042300 0320-ADD-A-NEW-SESSION.
042400
042500     ADD 1 TO SN-ENTRY-COUNT.
042600     SET SN-IDX TO SN-ENTRY-COUNT.
042700     MOVE MSG-PHONE          TO SN-PHONE (SN-IDX).
042800     MOVE "SELECT-LANGUAGE"  TO SN-STATE (SN-IDX).
042900     MOVE SPACES             TO SN-LANGUAGE (SN-IDX).
043000     MOVE SPACES             TO SN-CUST-NAME (SN-IDX).
043100     MOVE SPACES             TO SN-CUST-ADDR (SN-IDX).
043200     PERFORM 0350-RESET-CART-AND-TEMP-ITEM.
043300*----------------------------------------------------------------
043400
043500 0330-CONVERT-THE-MESSAGE-TEXT.
043600
043700     MOVE MSG-TEXT TO W-FOLD-WORK-AREA.
043800     PERFORM FOLD-TEXT-TO-UPPER-CASE.
043900     MOVE W-FOLD-WORK-AREA TO W-MSG-UPPER-TEXT.
044000
044100     MOVE W-MSG-UPPER-TEXT (1:10) TO W-MSG-NUMBER-TEXT.
044200     INSPECT W-MSG-NUMBER-TEXT REPLACING ALL SPACE BY ZERO.
044300
044400     IF W-MSG-NUMBER-TEXT IS NUMERIC
044500        MOVE "Y" TO W-MSG-IS-NUMERIC-FLAG
044600        MOVE W-MSG-NUMBER-TEXT TO W-MSG-NUMBER-VALUE
044700     ELSE
044800        MOVE "N" TO W-MSG-IS-NUMERIC-FLAG
044900        MOVE 0 TO W-MSG-NUMBER-VALUE.
045000*----------------------------------------------------------------
045100
045200 0340-CHECK-GLOBAL-KEYWORDS.
045300
045400     IF W-MSG-UPPER-TEXT = "MENU" OR W-MSG-UPPER-TEXT = "START"
045500        OR W-MSG-UPPER-TEXT = "RESTART"
045600        OR W-MSG-UPPER-TEXT = "MAIN MENU"
045700        PERFORM 0350-RESET-CART-AND-TEMP-ITEM
045800        MOVE "SHOW-MENU" TO SN-STATE (SN-IDX)
045900        PERFORM 0830-BUILD-MAIN-MENU-REPLY.
046000
046100     IF W-REPLY-LINE-COUNT = 0
046200        IF W-MSG-UPPER-TEXT = "HI" OR W-MSG-UPPER-TEXT = "HELLO"
046300           OR W-MSG-UPPER-TEXT = "HEY" OR W-MSG-UPPER-TEXT = "SALAM"
046400           OR W-MSG-UPPER-TEXT = "ASSALAM O ALAIKUM"
046500           OR W-MSG-UPPER-TEXT = "ASSALAMUALAIKUM"
046600           PERFORM 0350-RESET-CART-AND-TEMP-ITEM
046700           MOVE "SELECT-LANGUAGE" TO SN-STATE (SN-IDX)
046800           PERFORM 0800-BUILD-WELCOME-REPLY.
046900*----------------------------------------------------------------
047000
047100 0350-RESET-CART-AND-TEMP-ITEM.
047200
047300     MOVE 0      TO SN-CART-COUNT (SN-IDX).
047400     MOVE SPACES TO SN-TEMP-CATEGORY (SN-IDX).
047500     MOVE SPACES TO SN-TEMP-MENU-ID (SN-IDX).
047600     MOVE SPACES TO SN-TEMP-ITEM-NAME (SN-IDX).
047700     MOVE SPACES TO SN-TEMP-SIZE (SN-IDX).
047800     MOVE 0      TO SN-TEMP-UNIT-PRICE (SN-IDX).
047900*----------------------------------------------------------------
048000
048100 0360-DISPATCH-BY-SESSION-STATE.
048200
048300     IF SN-STATE (SN-IDX) = "SELECT-LANGUAGE"
048400        PERFORM 0400-STATE-SELECT-LANGUAGE-RULE.
048500
048600     IF SN-STATE (SN-IDX) = "IDLE"
048700        PERFORM 0420-STATE-IDLE-RULE.
048800
048900     IF SN-STATE (SN-IDX) = "SHOW-MENU"
049000        PERFORM 0430-STATE-SHOW-MENU-RULE.
049100
049200     IF SN-STATE (SN-IDX) = "PICK-DEAL"
049300        PERFORM 0460-STATE-PICK-DEAL-RULE.
049400
049500     IF SN-STATE (SN-IDX) = "PICK-ITEM"
049600        PERFORM 0480-STATE-PICK-ITEM-RULE.
049700
049800     IF SN-STATE (SN-IDX) = "PICK-SIZE"
049900        PERFORM 0510-STATE-PICK-SIZE-RULE.
050000
050100     IF SN-STATE (SN-IDX) = "PICK-QTY"
050200        PERFORM 0530-STATE-PICK-QTY-RULE.
050300
050400     IF SN-STATE (SN-IDX) = "ADD-MORE"
050500        PERFORM 0560-STATE-ADD-MORE-RULE.
050600
050700     IF SN-STATE (SN-IDX) = "ASK-NAME"
050800        PERFORM 0580-STATE-ASK-NAME-RULE.
050900
051000     IF SN-STATE (SN-IDX) = "ASK-ADDRESS"
051100        PERFORM 0590-STATE-ASK-ADDRESS-RULE.
051200
051300     IF SN-STATE (SN-IDX) = "CONFIRM-ORDER"
051400        PERFORM 0600-STATE-CONFIRM-ORDER-RULE.
051500*----------------------------------------------------------------
051600
051700 0400-STATE-SELECT-LANGUAGE-RULE.
051800
051900     IF W-MSG-UPPER-TEXT = "1"
052000        MOVE "EN"  TO SN-LANGUAGE (SN-IDX)
052100        MOVE "IDLE" TO SN-STATE (SN-IDX)
052200        PERFORM 0820-BUILD-DEFAULT-GREETING-REPLY
052300     ELSE
052400        PERFORM 0410-STATE-SELECT-LANGUAGE-RULE-2.
052500*----------------------------------------------------------------
052600
052700 0410-STATE-SELECT-LANGUAGE-RULE-2.
052800
052900     IF W-MSG-UPPER-TEXT = "2"
053000        MOVE "UR"  TO SN-LANGUAGE (SN-IDX)
053100        MOVE "IDLE" TO SN-STATE (SN-IDX)
053200        PERFORM 0820-BUILD-DEFAULT-GREETING-REPLY
053300     ELSE
053400        PERFORM 0810-BUILD-INVALID-LANGUAGE-REPLY.
053500*----------------------------------------------------------------
053600
053700 0420-STATE-IDLE-RULE.
053800
053900     IF MSG-TEXT = SPACES
054000        PERFORM 0820-BUILD-DEFAULT-GREETING-REPLY
054100     ELSE
054200        PERFORM 0350-RESET-CART-AND-TEMP-ITEM
054300        MOVE "SHOW-MENU" TO SN-STATE (SN-IDX)
054400        PERFORM 0830-BUILD-MAIN-MENU-REPLY.
054500*----------------------------------------------------------------
054600
054700 0430-STATE-SHOW-MENU-RULE.
054800
054900     COMPUTE W-DEALS-SLOT-NO = CT-ENTRY-COUNT + 1.
055000
055100     IF W-MSG-TEXT-IS-NUMERIC
055200        PERFORM 0440-HANDLE-SHOW-MENU-NUMBER
055300     ELSE
055400        PERFORM 0850-BUILD-INVALID-SHOW-MENU-INPUT-REPLY.
055500*----------------------------------------------------------------
055600
055700 0440-HANDLE-SHOW-MENU-NUMBER.
055800
055900     IF W-MSG-NUMBER-VALUE = W-DEALS-SLOT-NO
056000        MOVE "PICK-DEAL" TO SN-STATE (SN-IDX)
056100        PERFORM 0950-BUILD-DEALS-MENU-REPLY
056200     ELSE
056300        PERFORM 0450-HANDLE-SHOW-MENU-CATEGORY-NUMBER.
056400*----------------------------------------------------------------
056500
056600 0450-HANDLE-SHOW-MENU-CATEGORY-NUMBER.
056700
056800     IF W-MSG-NUMBER-VALUE >= 1 AND
056900         W-MSG-NUMBER-VALUE <= CT-ENTRY-COUNT
057000        MOVE CT-NAME (W-MSG-NUMBER-VALUE) TO SN-TEMP-CATEGORY (SN-IDX)
057100        MOVE "PICK-ITEM" TO SN-STATE (SN-IDX)
057200        PERFORM 0970-BUILD-CATEGORY-ITEM-REPLY
057300     ELSE
057400        PERFORM 0860-BUILD-INVALID-CATEGORY-REPLY.
057500*----------------------------------------------------------------
057600
057700 0460-STATE-PICK-DEAL-RULE.
057800
057900     IF W-MSG-TEXT-IS-NUMERIC
058000        PERFORM 0470-HANDLE-PICK-DEAL-NUMBER
058100     ELSE
058200        PERFORM 0880-BUILD-INVALID-INPUT-REPLY.
058300*----------------------------------------------------------------
058400
058500 0470-HANDLE-PICK-DEAL-NUMBER.
058600
058700     IF W-MSG-NUMBER-VALUE >= 1 AND
058800         W-MSG-NUMBER-VALUE <= DT-ENTRY-COUNT
058900        SET DT-IDX TO W-MSG-NUMBER-VALUE
059000        PERFORM 0730-APPEND-DEAL-CART-LINE
059100        MOVE "ADD-MORE" TO SN-STATE (SN-IDX)
059200        PERFORM 1020-BUILD-ADD-MORE-REPLY
059300     ELSE
059400        PERFORM 0900-BUILD-INVALID-DEAL-REPLY.
059500*----------------------------------------------------------------
059600
059700 0480-STATE-PICK-ITEM-RULE.
059800
059900     PERFORM 0700-BUILD-CATEGORY-ITEM-LIST.
060000
060100     IF W-MSG-TEXT-IS-NUMERIC
060200        PERFORM 0490-HANDLE-PICK-ITEM-NUMBER
060300     ELSE
060400        PERFORM 0880-BUILD-INVALID-INPUT-REPLY.
060500*----------------------------------------------------------------
060600
060700 0490-HANDLE-PICK-ITEM-NUMBER.
060800
060900     IF W-MSG-NUMBER-VALUE >= 1 AND
061000         W-MSG-NUMBER-VALUE <= W-CAT-ITEM-COUNT
061100        SET W-CAT-ITEM-IDX TO W-MSG-NUMBER-VALUE
061200        SET MT-IDX TO W-CAT-ITEM-SLOT (W-CAT-ITEM-IDX)
061300        PERFORM 0500-HANDLE-THE-CHOSEN-ITEM
061400     ELSE
061500        PERFORM 0890-BUILD-INVALID-ITEM-REPLY.
061600*----------------------------------------------------------------
061700
061800 0500-HANDLE-THE-CHOSEN-ITEM.
061900
062000     MOVE MT-ID (MT-IDX)   TO SN-TEMP-MENU-ID (SN-IDX).
062100     MOVE MT-NAME (MT-IDX) TO SN-TEMP-ITEM-NAME (SN-IDX).
062200
062300     IF MT-SIZE-COUNT (MT-IDX) > 0
062400        MOVE "PICK-SIZE" TO SN-STATE (SN-IDX)
062500        PERFORM 0990-BUILD-SIZE-LIST-REPLY
062600     ELSE
062700        MOVE "N/A"           TO SN-TEMP-SIZE (SN-IDX)
062800        MOVE MT-PRICE (MT-IDX) TO SN-TEMP-UNIT-PRICE (SN-IDX)
062900        MOVE "PICK-QTY" TO SN-STATE (SN-IDX)
063000        PERFORM 1010-BUILD-ASK-QUANTITY-REPLY.
063100*----------------------------------------------------------------
063200
063300 0510-STATE-PICK-SIZE-RULE.
063400
063500     PERFORM 0720-FIND-THE-TEMP-MENU-ITEM.
063600
063700     IF W-MSG-TEXT-IS-NUMERIC
063800        PERFORM 0520-HANDLE-PICK-SIZE-NUMBER
063900     ELSE
064000        PERFORM 0920-BUILD-INVALID-QUANTITY-REPLY.
064100*----------------------------------------------------------------
064200
064300 0520-HANDLE-PICK-SIZE-NUMBER.
064400
064500     IF W-MSG-NUMBER-VALUE >= 1 AND
064600         W-MSG-NUMBER-VALUE <= MT-SIZE-COUNT (MT-IDX)
064700        SET MT-SIZE-IDX TO W-MSG-NUMBER-VALUE
064800        MOVE MT-SIZE-LABEL (MT-IDX, MT-SIZE-IDX)
064900            TO SN-TEMP-SIZE (SN-IDX)
065000        MOVE MT-SIZE-PRICE (MT-IDX, MT-SIZE-IDX)
065100            TO SN-TEMP-UNIT-PRICE (SN-IDX)
065200        MOVE "PICK-QTY" TO SN-STATE (SN-IDX)
065300        PERFORM 1010-BUILD-ASK-QUANTITY-REPLY
065400     ELSE
065500        PERFORM 0910-BUILD-INVALID-SIZE-REPLY.
065600*----------------------------------------------------------------
065700
065800 0530-STATE-PICK-QTY-RULE.
065900
066000     IF W-MSG-TEXT-IS-NUMERIC
066100        PERFORM 0540-HANDLE-PICK-QTY-NUMBER
066200     ELSE
066300        PERFORM 0920-BUILD-INVALID-QUANTITY-REPLY.
066400*----------------------------------------------------------------
066500
066600 0540-HANDLE-PICK-QTY-NUMBER.
066700
066800     IF W-MSG-NUMBER-VALUE = 0
066900        PERFORM 0930-BUILD-QTY-TOO-LOW-REPLY
067000     ELSE
067100        PERFORM 0550-HANDLE-PICK-QTY-RANGE-CHECK.
067200*----------------------------------------------------------------
067300
067400 0550-HANDLE-PICK-QTY-RANGE-CHECK.
067500
067600     IF W-MSG-NUMBER-VALUE > 100
067700        PERFORM 0940-BUILD-QTY-TOO-HIGH-REPLY
067800     ELSE
067900        PERFORM 0740-APPEND-ITEM-CART-LINE
068000        PERFORM 0350-RESET-CART-AND-TEMP-ITEM
068100        MOVE "ADD-MORE" TO SN-STATE (SN-IDX)
068200        PERFORM 1020-BUILD-ADD-MORE-REPLY.
068300*----------------------------------------------------------------
068400
068500 0560-STATE-ADD-MORE-RULE.
068600
068700     IF W-MSG-UPPER-TEXT = "1" OR W-MSG-UPPER-TEXT = "YES"
068800         OR W-MSG-UPPER-TEXT = "Y"
068900        MOVE "SHOW-MENU" TO SN-STATE (SN-IDX)
069000        PERFORM 0830-BUILD-MAIN-MENU-REPLY
069100     ELSE
069200        PERFORM 0570-STATE-ADD-MORE-RULE-2.
069300*----------------------------------------------------------------
069400
069500 0570-STATE-ADD-MORE-RULE-2.
069600
069700     IF W-MSG-UPPER-TEXT = "2" OR W-MSG-UPPER-TEXT = "NO"
069800         OR W-MSG-UPPER-TEXT = "N"
069900        MOVE "ASK-NAME" TO SN-STATE (SN-IDX)
070000        PERFORM 1070-BUILD-ASK-NAME-REPLY
070100     ELSE
070200        PERFORM 1020-BUILD-ADD-MORE-REPLY.
070300*----------------------------------------------------------------
070400
070500 0580-STATE-ASK-NAME-RULE.
070600
070700     IF MSG-TEXT = SPACES
070800        PERFORM 1080-BUILD-PLEASE-SEND-NAME-REPLY
070900     ELSE
071000        MOVE MSG-TEXT TO SN-CUST-NAME (SN-IDX)
071100        MOVE "ASK-ADDRESS" TO SN-STATE (SN-IDX)
071200        PERFORM 1090-BUILD-ASK-ADDRESS-REPLY.
071300*----------------------------------------------------------------
071400
071500 0590-STATE-ASK-ADDRESS-RULE.
071600
071700     IF MSG-TEXT = SPACES
071800        PERFORM 1100-BUILD-PLEASE-SEND-ADDRESS-REPLY
071900     ELSE
072000        MOVE MSG-TEXT TO SN-CUST-ADDR (SN-IDX)
072100        MOVE "CONFIRM-ORDER" TO SN-STATE (SN-IDX)
072200        PERFORM 1110-BUILD-ORDER-SUMMARY-REPLY.
072300*----------------------------------------------------------------
072400
072500 0600-STATE-CONFIRM-ORDER-RULE.
072600
072700     IF W-MSG-UPPER-TEXT = "1" OR W-MSG-UPPER-TEXT = "YES"
072800         OR W-MSG-UPPER-TEXT = "Y"
072900        PERFORM 1200-CREATE-ORDER-FROM-SESSION
073000        PERFORM 0350-RESET-CART-AND-TEMP-ITEM
073100        MOVE "IDLE" TO SN-STATE (SN-IDX)
073200        PERFORM 1120-BUILD-ORDER-CONFIRMED-REPLY
073300     ELSE
073400        PERFORM 0610-STATE-CONFIRM-ORDER-RULE-2.
073500*----------------------------------------------------------------
073600
073700 0610-STATE-CONFIRM-ORDER-RULE-2.
073800
073900     IF W-MSG-UPPER-TEXT = "2" OR W-MSG-UPPER-TEXT = "NO"
074000         OR W-MSG-UPPER-TEXT = "N"
074100        PERFORM 0350-RESET-CART-AND-TEMP-ITEM
074200        MOVE "IDLE" TO SN-STATE (SN-IDX)
074300        PERFORM 1130-BUILD-ORDER-CANCELLED-REPLY
074400     ELSE
074500        PERFORM 1110-BUILD-ORDER-SUMMARY-REPLY.
074600*----------------------------------------------------------------
074700
074800 0700-BUILD-CATEGORY-ITEM-LIST.
074900
075000     MOVE 0 TO W-CAT-ITEM-COUNT.
075100     PERFORM 0710-COLLECT-ONE-CATEGORY-ITEM
075200         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > MT-ENTRY-COUNT.
075300*----------------------------------------------------------------
075400
075500 0710-COLLECT-ONE-CATEGORY-ITEM.
075600
075700     IF MT-CATEGORY (MT-IDX) = SN-TEMP-CATEGORY (SN-IDX)
075800        ADD 1 TO W-CAT-ITEM-COUNT
075900        SET W-CAT-ITEM-IDX TO W-CAT-ITEM-COUNT
076000        SET W-CAT-ITEM-SLOT (W-CAT-ITEM-IDX) TO MT-IDX.
076100*----------------------------------------------------------------
076200
076300 0720-FIND-THE-TEMP-MENU-ITEM.
076400
076500     MOVE "N" TO W-MENU-FOUND.
076600     SET MT-IDX TO 1.
076700     SEARCH MT-ENTRY VARYING MT-IDX
076800         AT END
076900             CONTINUE
077000         WHEN MT-ID (MT-IDX) = SN-TEMP-MENU-ID (SN-IDX)
077100             MOVE "Y" TO W-MENU-FOUND.
077200*----------------------------------------------------------------
077300
077400 0730-APPEND-DEAL-CART-LINE.
077500
077600     MOVE 1               TO PLW-QTY.
077700     MOVE DT-PRICE (DT-IDX) TO PLW-UNIT-PRICE.
077800     MOVE 0               TO PLW-ADDON-COUNT.
077900     MOVE 0               TO PLW-ADDON-PRICE.
078000     MOVE "Y"             TO PLW-IS-DEAL-LINE.
078100     PERFORM PRICE-THE-CART-LINE.
078200
078300     ADD 1 TO SN-CART-COUNT (SN-IDX).
078400     SET SN-LINE-IDX TO SN-CART-COUNT (SN-IDX).
078500     MOVE DT-CODE (DT-IDX) TO SN-ITEM-NAME (SN-IDX, SN-LINE-IDX).
078600     MOVE "DEAL"           TO SN-SIZE (SN-IDX, SN-LINE-IDX).
078700     MOVE "Y"              TO SN-IS-DEAL (SN-IDX, SN-LINE-IDX).
078800     MOVE PLW-QTY          TO SN-QTY (SN-IDX, SN-LINE-IDX).
078900     MOVE PLW-UNIT-PRICE   TO SN-UNIT-PRICE (SN-IDX, SN-LINE-IDX).
079000     MOVE PLW-LINE-TOTAL   TO SN-TOTAL-PRICE (SN-IDX, SN-LINE-IDX).
079100*----------------------------------------------------------------
079200
079300 0740-APPEND-ITEM-CART-LINE.
079400
079500     MOVE W-MSG-NUMBER-VALUE    TO PLW-QTY.
079600     MOVE SN-TEMP-UNIT-PRICE (SN-IDX) TO PLW-UNIT-PRICE.
079700     MOVE 0                     TO PLW-ADDON-COUNT.
079800     MOVE 0                     TO PLW-ADDON-PRICE.
079900     MOVE "N"                   TO PLW-IS-DEAL-LINE.
080000     PERFORM PRICE-THE-CART-LINE.
080100
080200     ADD 1 TO SN-CART-COUNT (SN-IDX).
080300     SET SN-LINE-IDX TO SN-CART-COUNT (SN-IDX).
080400     MOVE SN-TEMP-ITEM-NAME (SN-IDX)
080500         TO SN-ITEM-NAME (SN-IDX, SN-LINE-IDX).
080600     MOVE SN-TEMP-SIZE (SN-IDX) TO SN-SIZE (SN-IDX, SN-LINE-IDX).
080700     MOVE "N"                   TO SN-IS-DEAL (SN-IDX, SN-LINE-IDX).
080800     MOVE PLW-QTY               TO SN-QTY (SN-IDX, SN-LINE-IDX).
080900     MOVE PLW-UNIT-PRICE        TO SN-UNIT-PRICE (SN-IDX, SN-LINE-IDX).
081000     MOVE PLW-LINE-TOTAL        TO SN-TOTAL-PRICE (SN-IDX, SN-LINE-IDX).
081100*----------------------------------------------------------------
081200
081300 0750-ADD-REPLY-LINE.
081400
081500     ADD 1 TO W-REPLY-LINE-COUNT.
081600     MOVE W-REPLY-BUILD-LINE TO W-REPLY-LINE (W-REPLY-LINE-COUNT).
081700     MOVE SPACES TO W-REPLY-BUILD-LINE.
081800*----------------------------------------------------------------
081900
082000 0800-BUILD-WELCOME-REPLY.
082100
082200     MOVE "WELCOME TO LOMARO PIZZA!" TO W-REPLY-BUILD-LINE.
082300     PERFORM 0750-ADD-REPLY-LINE.
082400     MOVE "PLEASE CHOOSE YOUR LANGUAGE:" TO W-REPLY-BUILD-LINE.
082500     PERFORM 0750-ADD-REPLY-LINE.
082600     MOVE "1. ENGLISH" TO W-REPLY-BUILD-LINE.
082700     PERFORM 0750-ADD-REPLY-LINE.
082800     MOVE "2. URDU" TO W-REPLY-BUILD-LINE.
082900     PERFORM 0750-ADD-REPLY-LINE.
083000*----------------------------------------------------------------
083100
083200 0810-BUILD-INVALID-LANGUAGE-REPLY.
083300
083400     MOVE "PLEASE REPLY 1 FOR ENGLISH OR 2 FOR URDU."
083500         TO W-REPLY-BUILD-LINE.
083600     PERFORM 0750-ADD-REPLY-LINE.
083700*----------------------------------------------------------------
083800
083900 0820-BUILD-DEFAULT-GREETING-REPLY.
084000
084100     MOVE "HELLO! WELCOME BACK TO LOMARO PIZZA."
084200         TO W-REPLY-BUILD-LINE.
084300     PERFORM 0750-ADD-REPLY-LINE.
084400     MOVE "SEND 'MENU' TO SEE WHAT WE HAVE TODAY."
084500         TO W-REPLY-BUILD-LINE.
084600     PERFORM 0750-ADD-REPLY-LINE.
084700*----------------------------------------------------------------
084800
084900 0830-BUILD-MAIN-MENU-REPLY.
085000
085100     MOVE "OUR MENU:" TO W-REPLY-BUILD-LINE.
085200     PERFORM 0750-ADD-REPLY-LINE.
085300
085400     PERFORM 0840-ADD-ONE-MAIN-MENU-LINE
085500         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > CT-ENTRY-COUNT.
085600
085700     COMPUTE W-DEALS-SLOT-NO = CT-ENTRY-COUNT + 1.
085800     MOVE W-DEALS-SLOT-NO TO W-RPY-NUMBER-EDIT.
085900     STRING W-RPY-NUMBER-EDIT ". SPECIAL DEALS"
086000         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
086100     PERFORM 0750-ADD-REPLY-LINE.
086200
086300     MOVE "REPLY WITH A NUMBER TO CHOOSE." TO W-REPLY-BUILD-LINE.
086400     PERFORM 0750-ADD-REPLY-LINE.
086500*----------------------------------------------------------------
086600
086700 0840-ADD-ONE-MAIN-MENU-LINE.
086800
086900     SET W-CURRENT-CATEGORY-NO TO CT-IDX.
087000     MOVE W-CURRENT-CATEGORY-NO TO W-RPY-NUMBER-EDIT.
087100     STRING W-RPY-NUMBER-EDIT ". " CT-NAME (CT-IDX)
087200         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
087300     PERFORM 0750-ADD-REPLY-LINE.
087400*----------------------------------------------------------------
087500
087600 0850-BUILD-INVALID-SHOW-MENU-INPUT-REPLY.
087700
087800     MOVE "INVALID INPUT." TO W-REPLY-BUILD-LINE.
087900     PERFORM 0750-ADD-REPLY-LINE.
088000     PERFORM 0870-ADD-THE-MAX-OPTION-LINE.
088100*----------------------------------------------------------------
088200
088300 0860-BUILD-INVALID-CATEGORY-REPLY.
088400
088500     MOVE "INVALID CATEGORY." TO W-REPLY-BUILD-LINE.
088600     PERFORM 0750-ADD-REPLY-LINE.
088700     PERFORM 0870-ADD-THE-MAX-OPTION-LINE.
088800*----------------------------------------------------------------
088900
089000 0870-ADD-THE-MAX-OPTION-LINE.
089100
089200     COMPUTE W-DEALS-SLOT-NO = CT-ENTRY-COUNT + 1.
089300     MOVE W-DEALS-SLOT-NO TO W-RPY-NUMBER-EDIT.
089400     STRING "PLEASE REPLY WITH A NUMBER FROM 1 TO "
089500            W-RPY-NUMBER-EDIT
089600         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
089700     PERFORM 0750-ADD-REPLY-LINE.
089800*----------------------------------------------------------------
089900
090000 0880-BUILD-INVALID-INPUT-REPLY.
090100
090200     MOVE "INVALID INPUT." TO W-REPLY-BUILD-LINE.
090300     PERFORM 0750-ADD-REPLY-LINE.
090400*----------------------------------------------------------------
090500
090600 0890-BUILD-INVALID-ITEM-REPLY.
090700
090800     MOVE "INVALID ITEM." TO W-REPLY-BUILD-LINE.
090900     PERFORM 0750-ADD-REPLY-LINE.
091000*----------------------------------------------------------------
091100
091200 0900-BUILD-INVALID-DEAL-REPLY.
091300
091400     MOVE "INVALID DEAL." TO W-REPLY-BUILD-LINE.
091500     PERFORM 0750-ADD-REPLY-LINE.
091600*----------------------------------------------------------------
091700
091800 0910-BUILD-INVALID-SIZE-REPLY.
091900
092000     MOVE "INVALID SIZE." TO W-REPLY-BUILD-LINE.
092100     PERFORM 0750-ADD-REPLY-LINE.
092200     MOVE MT-SIZE-COUNT (MT-IDX) TO W-RPY-NUMBER-EDIT.
092300     STRING "PLEASE REPLY WITH A NUMBER FROM 1 TO "
092400            W-RPY-NUMBER-EDIT
092500         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
092600     PERFORM 0750-ADD-REPLY-LINE.
092700*----------------------------------------------------------------
092800
092900 0920-BUILD-INVALID-QUANTITY-REPLY.
093000
093100     MOVE "INVALID QUANTITY." TO W-REPLY-BUILD-LINE.
093200     PERFORM 0750-ADD-REPLY-LINE.
093300*----------------------------------------------------------------
093400
093500 0930-BUILD-QTY-TOO-LOW-REPLY.
093600
093700     MOVE "QUANTITY MUST BE AT LEAST 1." TO W-REPLY-BUILD-LINE.
093800     PERFORM 0750-ADD-REPLY-LINE.
093900*----------------------------------------------------------------
094000
094100 0940-BUILD-QTY-TOO-HIGH-REPLY.
094200
094300     MOVE "MAXIMUM 100 ITEMS." TO W-REPLY-BUILD-LINE.
094400     PERFORM 0750-ADD-REPLY-LINE.
094500*----------------------------------------------------------------
094600
094700 0950-BUILD-DEALS-MENU-REPLY.
094800
094900     MOVE "SPECIAL DEALS:" TO W-REPLY-BUILD-LINE.
095000     PERFORM 0750-ADD-REPLY-LINE.
095100
095200     PERFORM 0960-ADD-ONE-DEALS-MENU-LINE
095300         VARYING DT-IDX FROM 1 BY 1 UNTIL DT-IDX > DT-ENTRY-COUNT.
095400
095500     MOVE "REPLY WITH A NUMBER TO CHOOSE." TO W-REPLY-BUILD-LINE.
095600     PERFORM 0750-ADD-REPLY-LINE.
095700*----------------------------------------------------------------
095800
095900 0960-ADD-ONE-DEALS-MENU-LINE.
096000
096100     SET W-CURRENT-CATEGORY-NO TO DT-IDX.
096200     MOVE W-CURRENT-CATEGORY-NO TO W-RPY-NUMBER-EDIT.
096300     MOVE DT-PRICE (DT-IDX)     TO W-RPY-PRICE-EDIT.
096400     STRING W-RPY-NUMBER-EDIT ". " DT-CODE (DT-IDX)
096500            " - RS. " W-RPY-PRICE-EDIT
096600         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
096700     PERFORM 0750-ADD-REPLY-LINE.
096800*----------------------------------------------------------------
096900
097000 0970-BUILD-CATEGORY-ITEM-REPLY.
097100
097200     PERFORM 0700-BUILD-CATEGORY-ITEM-LIST.
097300
097400     STRING SN-TEMP-CATEGORY (SN-IDX) ":"
097500         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
097600     PERFORM 0750-ADD-REPLY-LINE.
097700
097800     PERFORM 0980-ADD-ONE-CATEGORY-ITEM-LINE
097900         VARYING W-CAT-ITEM-IDX FROM 1 BY 1
098000         UNTIL W-CAT-ITEM-IDX > W-CAT-ITEM-COUNT.
098100
098200     MOVE "REPLY WITH A NUMBER TO CHOOSE." TO W-REPLY-BUILD-LINE.
098300     PERFORM 0750-ADD-REPLY-LINE.
098400*----------------------------------------------------------------
098500
098600 0980-ADD-ONE-CATEGORY-ITEM-LINE.
098700
098800     SET MT-IDX TO W-CAT-ITEM-SLOT (W-CAT-ITEM-IDX).
098900     SET W-CURRENT-CATEGORY-NO TO W-CAT-ITEM-IDX.
099000     MOVE W-CURRENT-CATEGORY-NO TO W-RPY-NUMBER-EDIT.
099100
099200     IF MT-SIZE-COUNT (MT-IDX) > 0
099300        SET MT-SIZE-IDX TO 1
099400        MOVE MT-SIZE-PRICE (MT-IDX, MT-SIZE-IDX) TO W-RPY-PRICE-EDIT
099500        STRING W-RPY-NUMBER-EDIT ". " MT-NAME (MT-IDX)
099600               " - FROM RS. " W-RPY-PRICE-EDIT
099700            DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE
099800     ELSE
099900        MOVE MT-PRICE (MT-IDX) TO W-RPY-PRICE-EDIT
100000        STRING W-RPY-NUMBER-EDIT ". " MT-NAME (MT-IDX)
100100               " - RS. " W-RPY-PRICE-EDIT
100200            DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
100300
100400     PERFORM 0750-ADD-REPLY-LINE.
100500*----------------------------------------------------------------
100600
100700 0990-BUILD-SIZE-LIST-REPLY.
100800
100900     STRING MT-NAME (MT-IDX) " - CHOOSE A SIZE:"
101000         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
101100     PERFORM 0750-ADD-REPLY-LINE.
101200
101300     PERFORM 1000-ADD-ONE-SIZE-LIST-LINE
101400         VARYING MT-SIZE-IDX FROM 1 BY 1
101500         UNTIL MT-SIZE-IDX > MT-SIZE-COUNT (MT-IDX).
101600
101700     MOVE "REPLY WITH A NUMBER TO CHOOSE." TO W-REPLY-BUILD-LINE.
101800     PERFORM 0750-ADD-REPLY-LINE.
101900*----------------------------------------------------------------
102000
102100 1000-ADD-ONE-SIZE-LIST-LINE.
102200
102300     SET W-CURRENT-CATEGORY-NO TO MT-SIZE-IDX.
102400     MOVE W-CURRENT-CATEGORY-NO TO W-RPY-NUMBER-EDIT.
102500     MOVE MT-SIZE-PRICE (MT-IDX, MT-SIZE-IDX) TO W-RPY-PRICE-EDIT.
102600     STRING W-RPY-NUMBER-EDIT ". " MT-SIZE-LABEL (MT-IDX, MT-SIZE-IDX)
102700            " - RS. " W-RPY-PRICE-EDIT
102800         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
102900     PERFORM 0750-ADD-REPLY-LINE.
103000*----------------------------------------------------------------
103100
103200 1010-BUILD-ASK-QUANTITY-REPLY.
103300
103400     MOVE SN-TEMP-UNIT-PRICE (SN-IDX) TO W-RPY-PRICE-EDIT.
103500     STRING SN-TEMP-ITEM-NAME (SN-IDX) " (" SN-TEMP-SIZE (SN-IDX)
103600            ") - RS. " W-RPY-PRICE-EDIT
103700         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
103800     PERFORM 0750-ADD-REPLY-LINE.
103900     MOVE "HOW MANY WOULD YOU LIKE?" TO W-REPLY-BUILD-LINE.
104000     PERFORM 0750-ADD-REPLY-LINE.
104100*----------------------------------------------------------------
104200
104300 1020-BUILD-ADD-MORE-REPLY.
104400
104500     PERFORM 1030-BUILD-ONE-CART-SUMMARY-BLOCK.
104600     MOVE "WOULD YOU LIKE TO ADD MORE ITEMS?" TO W-REPLY-BUILD-LINE.
104700     PERFORM 0750-ADD-REPLY-LINE.
104800     MOVE "1. YES        2. NO" TO W-REPLY-BUILD-LINE.
104900     PERFORM 0750-ADD-REPLY-LINE.
105000*----------------------------------------------------------------
105100
105200 1030-BUILD-ONE-CART-SUMMARY-BLOCK.
105300
105400     MOVE "YOUR CART SO FAR:" TO W-REPLY-BUILD-LINE.
105500     PERFORM 0750-ADD-REPLY-LINE.
105600
105700     PERFORM 1040-ADD-ONE-CART-SUMMARY-LINE
105800         VARYING SN-LINE-IDX FROM 1 BY 1
105900         UNTIL SN-LINE-IDX > SN-CART-COUNT (SN-IDX).
106000
106100     PERFORM 1050-COMPUTE-THE-SESSION-CART-TOTAL.
106200     STRING "CART TOTAL: RS. " W-NOTIF-AMOUNT-EDIT
106300         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
106400     PERFORM 0750-ADD-REPLY-LINE.
106500*----------------------------------------------------------------
106600
106700 1040-ADD-ONE-CART-SUMMARY-LINE.
106800
106900     MOVE SN-QTY (SN-IDX, SN-LINE-IDX) TO W-RPY-QTY-EDIT.
107000     MOVE SN-TOTAL-PRICE (SN-IDX, SN-LINE-IDX) TO W-RPY-PRICE-EDIT.
107100     STRING W-RPY-QTY-EDIT "x "
107200            SN-ITEM-NAME (SN-IDX, SN-LINE-IDX) " ("
107300            SN-SIZE (SN-IDX, SN-LINE-IDX) ") = RS. "
107400            W-RPY-PRICE-EDIT
107500         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
107600     PERFORM 0750-ADD-REPLY-LINE.
107700*----------------------------------------------------------------
107800
107900 1050-COMPUTE-THE-SESSION-CART-TOTAL.
108000
108100     MOVE 0 TO W-INV-TOTAL-AMOUNT.
108200     PERFORM 1060-ADD-ONE-LINE-TO-CART-TOTAL
108300         VARYING SN-LINE-IDX FROM 1 BY 1
108400         UNTIL SN-LINE-IDX > SN-CART-COUNT (SN-IDX).
108500
108600     MOVE W-INV-TOTAL-AMOUNT TO W-NOTIF-AMOUNT-EDIT.
108700*----------------------------------------------------------------
108800
108900 1060-ADD-ONE-LINE-TO-CART-TOTAL.
109000
109100     ADD SN-TOTAL-PRICE (SN-IDX, SN-LINE-IDX) TO W-INV-TOTAL-AMOUNT.
109200*----------------------------------------------------------------
109300
109400 1070-BUILD-ASK-NAME-REPLY.
109500
109600     PERFORM 1030-BUILD-ONE-CART-SUMMARY-BLOCK.
109700     MOVE "PLEASE SEND YOUR NAME." TO W-REPLY-BUILD-LINE.
109800     PERFORM 0750-ADD-REPLY-LINE.
109900*----------------------------------------------------------------
110000
110100 1080-BUILD-PLEASE-SEND-NAME-REPLY.
110200
110300     MOVE "PLEASE SEND YOUR NAME." TO W-REPLY-BUILD-LINE.
110400     PERFORM 0750-ADD-REPLY-LINE.
110500*----------------------------------------------------------------
110600
110700 1090-BUILD-ASK-ADDRESS-REPLY.
110800
110900     MOVE "PLEASE SEND YOUR DELIVERY ADDRESS." TO W-REPLY-BUILD-LINE.
111000     PERFORM 0750-ADD-REPLY-LINE.
111100*----------------------------------------------------------------
111200
111300 1100-BUILD-PLEASE-SEND-ADDRESS-REPLY.
111400
111500     MOVE "PLEASE SEND YOUR DELIVERY ADDRESS." TO W-REPLY-BUILD-LINE.
111600     PERFORM 0750-ADD-REPLY-LINE.
111700*----------------------------------------------------------------
111800
111900 1110-BUILD-ORDER-SUMMARY-REPLY.
112000
112100     MOVE "PLEASE CONFIRM YOUR ORDER:" TO W-REPLY-BUILD-LINE.
112200     PERFORM 0750-ADD-REPLY-LINE.
112300
112400     PERFORM 1040-ADD-ONE-CART-SUMMARY-LINE
112500         VARYING SN-LINE-IDX FROM 1 BY 1
112600         UNTIL SN-LINE-IDX > SN-CART-COUNT (SN-IDX).
112700
112800     PERFORM 1050-COMPUTE-THE-SESSION-CART-TOTAL.
112900     STRING "GRAND TOTAL: RS. " W-NOTIF-AMOUNT-EDIT
113000         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
113100     PERFORM 0750-ADD-REPLY-LINE.
113200
113300     STRING "NAME: " SN-CUST-NAME (SN-IDX)
113400         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
113500     PERFORM 0750-ADD-REPLY-LINE.
113600     STRING "ADDRESS: " SN-CUST-ADDR (SN-IDX)
113700         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
113800     PERFORM 0750-ADD-REPLY-LINE.
113900     STRING "PHONE: " SN-PHONE (SN-IDX)
114000         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
114100     PERFORM 0750-ADD-REPLY-LINE.
114200
114300     MOVE "CONFIRM THIS ORDER?" TO W-REPLY-BUILD-LINE.
114400     PERFORM 0750-ADD-REPLY-LINE.
114500     MOVE "1. YES        2. NO" TO W-REPLY-BUILD-LINE.
114600     PERFORM 0750-ADD-REPLY-LINE.
114700*----------------------------------------------------------------
114800
114900 1120-BUILD-ORDER-CONFIRMED-REPLY.
115000
115100     STRING "YOUR ORDER " ORD-ID " HAS BEEN CONFIRMED."
115200         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
115300     PERFORM 0750-ADD-REPLY-LINE.
115400     MOVE W-INV-NET-AMOUNT TO W-NOTIF-AMOUNT-EDIT.
115500     STRING "TOTAL: RS. " W-NOTIF-AMOUNT-EDIT
115600         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
115700     PERFORM 0750-ADD-REPLY-LINE.
115800     STRING "DELIVERY TO: " ORD-ADDRESS
115900         DELIMITED BY SIZE INTO W-REPLY-BUILD-LINE.
116000     PERFORM 0750-ADD-REPLY-LINE.
116100     MOVE "ESTIMATED TIME: 30-40 MINUTES." TO W-REPLY-BUILD-LINE.
116200     PERFORM 0750-ADD-REPLY-LINE.
116300     MOVE "THANK YOU FOR ORDERING FROM LOMARO PIZZA!"
116400         TO W-REPLY-BUILD-LINE.
116500     PERFORM 0750-ADD-REPLY-LINE.
116600*----------------------------------------------------------------
116700
116800 1130-BUILD-ORDER-CANCELLED-REPLY.
116900
117000     MOVE "YOUR ORDER HAS BEEN CANCELLED." TO W-REPLY-BUILD-LINE.
117100     PERFORM 0750-ADD-REPLY-LINE.
117200     MOVE "SEND 'MENU' WHEN YOU ARE READY TO START AGAIN."
117300         TO W-REPLY-BUILD-LINE.
117400     PERFORM 0750-ADD-REPLY-LINE.
117500*----------------------------------------------------------------
117600
117700 1200-CREATE-ORDER-FROM-SESSION.
117800
117900     MOVE SN-CART-COUNT (SN-IDX) TO ORD-LINE-COUNT.
118000     PERFORM 1210-COPY-ONE-CART-LINE-TO-ORDER
118100         VARYING ORD-LINE-IDX FROM 1 BY 1
118200         UNTIL ORD-LINE-IDX > ORD-LINE-COUNT.
118300
118400     MOVE SPACES TO ORD-PROMO-CODE.
118500     MOVE 0      TO ORD-DISCOUNT.
118600     PERFORM COMPUTE-ORDER-TOTALS.
118700
118800     MOVE SN-PHONE (SN-IDX)     TO ORD-PHONE.
118900     MOVE SN-CUST-NAME (SN-IDX) TO ORD-NAME.
119000     MOVE SN-CUST-ADDR (SN-IDX) TO ORD-ADDRESS.
119100     MOVE SN-LANGUAGE (SN-IDX)  TO ORD-LANGUAGE.
119200     MOVE "WHATSAPP"            TO ORD-SOURCE.
119300
119400     PERFORM ASSEMBLE-ORDER-RECORD.
119500
119600     WRITE ORDER-RECORD.
119700     ADD 1 TO W-ORDERS-WRITTEN.
119800     ADD ORD-TOTAL TO W-RUN-TOTAL-VALUE.
119900
120000     PERFORM WRITE-INVOICE-FOR-ORDER.
120100     PERFORM WRITE-NOTIFICATION-FOR-ORDER.
120200*----------------------------------------------------------------
120300
120400 1210-COPY-ONE-CART-LINE-TO-ORDER.
120500
120600     SET SN-LINE-IDX TO ORD-LINE-IDX.
120700
120800     MOVE SN-ITEM-NAME (SN-IDX, SN-LINE-IDX)
120900         TO CL-ITEM-NAME (ORD-LINE-IDX).
121000     MOVE SN-SIZE (SN-IDX, SN-LINE-IDX)
121100         TO CL-SIZE (ORD-LINE-IDX).
121200     MOVE SN-IS-DEAL (SN-IDX, SN-LINE-IDX)
121300         TO CL-IS-DEAL (ORD-LINE-IDX).
121400     MOVE SN-QTY (SN-IDX, SN-LINE-IDX)
121500         TO CL-QTY (ORD-LINE-IDX).
121600     MOVE SN-UNIT-PRICE (SN-IDX, SN-LINE-IDX)
121700         TO CL-UNIT-PRICE (ORD-LINE-IDX).
121800     MOVE SN-TOTAL-PRICE (SN-IDX, SN-LINE-IDX)
121900         TO CL-TOTAL-PRICE (ORD-LINE-IDX).
122000*----------------------------------------------------------------
122100
122200 1300-WRITE-THE-REPLY-BLOCK.
122300
122400     PERFORM 1310-WRITE-ONE-REPLY-LINE
122500         VARYING W-REPLY-OUT-IDX FROM 1 BY 1
122600         UNTIL W-REPLY-OUT-IDX > W-REPLY-LINE-COUNT.
122700*----------------------------------------------------------------
122800
122900 1310-WRITE-ONE-REPLY-LINE.
123000
123100     MOVE MSG-PHONE                       TO RPY-PHONE.
123200     MOVE W-REPLY-LINE (W-REPLY-OUT-IDX)   TO RPY-TEXT.
123300     WRITE REPLY-LINE-RECORD.
123400*----------------------------------------------------------------
123500
123600 1320-REWRITE-THE-SESSION-FILE.
123700
123800     PERFORM 1330-REWRITE-ONE-SESSION-ROW
123900         VARYING SN-IDX FROM 1 BY 1 UNTIL SN-IDX > SN-ENTRY-COUNT.
124000
124100 1320-REWRITE-THE-SESSION-FILE-EXIT.
124200
124300     EXIT.
124400*----------------------------------------------------------------
124500
124600 1330-REWRITE-ONE-SESSION-ROW.
124700
124800     MOVE SN-PHONE (SN-IDX)           TO SES-PHONE.
124900     MOVE SN-STATE (SN-IDX)           TO SES-STATE.
125000     MOVE SN-LANGUAGE (SN-IDX)        TO SES-LANGUAGE.
125100     MOVE SN-CUST-NAME (SN-IDX)       TO SES-CUST-NAME.
125200     MOVE SN-CUST-ADDR (SN-IDX)       TO SES-CUST-ADDR.
125300     MOVE SN-CART-COUNT (SN-IDX)      TO SES-CART-COUNT.
125400     MOVE SN-TEMP-CATEGORY (SN-IDX)   TO SES-TEMP-CATEGORY.
125500     MOVE SN-TEMP-MENU-ID (SN-IDX)    TO SES-TEMP-MENU-ID.
125600     MOVE SN-TEMP-ITEM-NAME (SN-IDX)  TO SES-TEMP-ITEM-NAME.
125700     MOVE SN-TEMP-SIZE (SN-IDX)       TO SES-TEMP-SIZE.
125800     MOVE SN-TEMP-UNIT-PRICE (SN-IDX) TO SES-TEMP-UNIT-PRICE.
125900
126000     PERFORM 1340-COPY-ONE-CART-LINE-TO-SESSION-RECORD
126100         VARYING SES-LINE-IDX FROM 1 BY 1
126200         UNTIL SES-LINE-IDX > SN-CART-COUNT (SN-IDX).
126300
126400     WRITE SESSION-RECORD.
126500*----------------------------------------------------------------
126600
126700 1340-COPY-ONE-CART-LINE-TO-SESSION-RECORD.
126800
126900     SET SN-LINE-IDX TO SES-LINE-IDX.
127000
127100     MOVE SN-ITEM-NAME (SN-IDX, SN-LINE-IDX)
127200         TO CL-ITEM-NAME (SES-LINE-IDX).
127300     MOVE SN-SIZE (SN-IDX, SN-LINE-IDX)
127400         TO CL-SIZE (SES-LINE-IDX).
127500     MOVE SN-IS-DEAL (SN-IDX, SN-LINE-IDX)
127600         TO CL-IS-DEAL (SES-LINE-IDX).
127700     MOVE SN-QTY (SN-IDX, SN-LINE-IDX)
127800         TO CL-QTY (SES-LINE-IDX).
127900     MOVE SN-UNIT-PRICE (SN-IDX, SN-LINE-IDX)
128000         TO CL-UNIT-PRICE (SES-LINE-IDX).
128100     MOVE SN-TOTAL-PRICE (SN-IDX, SN-LINE-IDX)
128200         TO CL-TOTAL-PRICE (SES-LINE-IDX).
128300*----------------------------------------------------------------
128400
128500 1350-DISPLAY-RUN-CONTROL-TOTALS.
128600
128700     MOVE W-RUN-TOTAL-VALUE TO W-RUN-TOTAL-EDIT.
128800
128900     DISPLAY "LOMARO MESSAGE ENGINE RUN CONTROL TOTALS".
129000     DISPLAY "MESSAGES READ....: " W-MESSAGES-READ.
129100     DISPLAY "ORDERS WRITTEN...: " W-ORDERS-WRITTEN.
129200     DISPLAY "SUM OF TOTALS....: " W-RUN-TOTAL-EDIT.
129300     DISPLAY "EXCEPTIONS LOGGED: " W-EXCEPTION-COUNT.
129400
129500     PERFORM PRINT-RUN-BANNER.
129600*----------------------------------------------------------------
129700
129800 1400-READ-INBOUND-MSG-NEXT-RECORD.
129900
130000     READ INBOUND-MSG-FILE
130100         AT END
130200             MOVE "Y" TO W-END-OF-FILE
130300             GO TO 1400-READ-INBOUND-MSG-NEXT-RECORD-EXIT.
130400
130500 1400-READ-INBOUND-MSG-NEXT-RECORD-EXIT.
130600
130700     EXIT.
130800*----------------------------------------------------------------
130900
131000 1410-READ-MENU-FILE-NEXT-RECORD.
131100
131200     READ MENU-FILE
131300         AT END
131400             MOVE "Y" TO W-END-OF-FILE
131500             GO TO 1410-READ-MENU-FILE-NEXT-RECORD-EXIT.
131600
131700 1410-READ-MENU-FILE-NEXT-RECORD-EXIT.
131800
131900     EXIT.
132000*----------------------------------------------------------------
132100
132200 1420-READ-DEAL-FILE-NEXT-RECORD.
132300
132400     READ DEAL-FILE
132500         AT END
132600             MOVE "Y" TO W-END-OF-FILE
132700             GO TO 1420-READ-DEAL-FILE-NEXT-RECORD-EXIT.
132800
132900 1420-READ-DEAL-FILE-NEXT-RECORD-EXIT.
133000
133100     EXIT.
133200*----------------------------------------------------------------
133300
133400 1430-READ-SESSION-FILE-NEXT-RECORD.
133500
133600     READ SESSION-FILE
133700         AT END
133800             MOVE "Y" TO W-END-OF-FILE
133900             GO TO 1430-READ-SESSION-FILE-NEXT-RECORD-EXIT.
134000
134100 1430-READ-SESSION-FILE-NEXT-RECORD-EXIT.
134200
134300     EXIT.
134400*----------------------------------------------------------------
134500
134600     COPY "PLGENERAL.CBL".
134700     COPY "PL-PRICE-CART-LINE.CBL".
134800     COPY "PL-CREATE-ORDER-RECORD.CBL".
134900     COPY "PL-WRITE-INVOICE.CBL".
135000     COPY "PL-WRITE-NOTIFICATION.CBL".
135100*----------------------------------------------------------------
