000100*    wsdate.cbl
000200*----------------------------------------------------------------
000300*    WORKING-STORAGE SHARED BY EVERY PROGRAM THAT HAS TO BREAK
000400*    DOWN THE RUN DATE/TIME OR CHECK A PROMO'S VALID-FROM/
000500*    VALID-UNTIL WINDOW.  ORIGINALLY WRITTEN FOR THE OPERATOR
000600*    DATE-ENTRY SCREENS; GDTV-DATE IS NOW SET ONCE AT THE TOP OF
000700*    EACH RUN BY PLGENERAL'S ESTABLISH-THE-RUN-DATE PARAGRAPH.
000800*----------------------------------------------------------------
000900*    06-03-94  RFL  ORIGINAL DATE WORKING-STORAGE.
001000*    11-21-96  SGB  ADDED THE LEAP-YEAR REMAINDER FIELDS.
001100*    02-09-99  LF   Y2K REVIEW - GDTV-DATE-CCYY IS ALREADY A 4-
001200*                   DIGIT YEAR, NO WINDOWING NEEDED.  PASSED.
001300*    06-03-24  RFL  TICKET LOM-001 - REUSED FOR THE LOMARO ORDER
001400*                   ENGINE.  GDTV-DATE NOW HOLDS THE BATCH
001500*                   RUN-DATE PARAMETER INSTEAD OF AN OPERATOR-
001600*                   KEYED DATE; RETIRED THE ACCEPT-EMPTY-DATE
001700*                   SWITCH, THIS RUN ALWAYS HAS A DATE.
001800*    06-25-24  MTK  TICKET LOM-013 - ADDED GDTV-PROMO-WINDOW-OK
001900*                   AND THE PROMO VALID-FROM/VALID-UNTIL COMPARE
002000*                   FIELDS FOR THE PROMO-CODE VALIDATION RULE.
002100*    07-11-24  JAC  TICKET LOM-022 - DROPPED THE LIBRARY'S
002200*                   CURRENT-DATE CALL, THIS SHOP'S COMPILER DOES
002300*                   NOT CARRY IT.  THE RUN DATE NOW COMES IN OFF
002400*                   ACCEPT ... FROM DATE, WINDOWED THE SAME WAY
002500*                   THE 1999 REVIEW WINDOWED EVERY OTHER YEAR
002600*                   FIELD IN THE SHOP.  ADDED THE RUN-TIME
002700*                   BREAKDOWN FOR THE INVOICE HEADER'S CLOCK.
002800*                   RETIRED THE MONTH-NAME TABLE AND THE LEAP-
002900*                   YEAR REMAINDER FIELDS - NO OPERATOR SCREEN
003000*                   IS LEFT TO CALL THEM.
003100*----------------------------------------------------------------
003200
003300     01  GDTV-DATE-MM-DD-CCYY        PIC 9(08).
003400     01  GDTV-DATE-BREAKDOWN REDEFINES GDTV-DATE-MM-DD-CCYY.
003500         05  GDTV-DATE-MM            PIC 99.
003600             88  GDTV-MONTH-VALID    VALUE 1 THRU 12.
003700         05  GDTV-DATE-DD            PIC 99.
003800         05  GDTV-DATE-CCYY          PIC 9999.
003900
004000*    ---------- raw ACCEPT FROM DATE, 2-digit year, windowed
004100     77  GDTV-ACCEPT-DATE            PIC 9(06).
004200     01  GDTV-ACCEPT-BREAKDOWN REDEFINES GDTV-ACCEPT-DATE.
004300         05  GDTV-ACCEPT-YY          PIC 99.
004400         05  GDTV-ACCEPT-MM          PIC 99.
004500         05  GDTV-ACCEPT-DD          PIC 99.
004600
004700*    ---------- raw ACCEPT FROM TIME, HHMMSSss
004800     77  GDTV-ACCEPT-TIME            PIC 9(08).
004900     01  GDTV-TIME-BREAKDOWN REDEFINES GDTV-ACCEPT-TIME.
005000         05  GDTV-TIME-HH            PIC 99.
005100         05  GDTV-TIME-MM            PIC 99.
005200         05  GDTV-TIME-SS            PIC 99.
005300         05  GDTV-TIME-HUNDREDTHS    PIC 99.
005400
005500     01  W-GDTV-PROMO-WINDOW-OK      PIC X.
005600         88  GDTV-PROMO-WINDOW-OK    VALUE "Y".
005700
005800*    ---------- working value returned to the caller, CCYYMMDD,
005900*    COMPARED DIRECTLY AGAINST PROMO-VALID-FROM/PROMO-VALID-UNTIL
006000     77  GDTV-DATE                   PIC 9(08).
006100
006200*    ---------- edited HH:MM:SS for report headings
006300     77  W-RUN-TIME-EDIT              PIC X(08) VALUE SPACES.
