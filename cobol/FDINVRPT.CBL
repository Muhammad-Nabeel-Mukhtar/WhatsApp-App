000100*    FDINVRPT.CBL
000200*----------------------------------------------------------------
000300*    FD AND PRINT-LINE LAYOUTS FOR THE INVOICE REPORT (U6).
000400*    HEADING/DETAIL/TOTAL GROUPS IN THE SHOP'S USUAL PRINT-FILE
000500*    STYLE.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-007 - ORIGINAL INVOICE LAYOUT.
000800*----------------------------------------------------------------
000900
001000     FD  INVOICE-FILE
001100         LABEL RECORDS ARE OMITTED.
001200
001300     01  INVOICE-LINE                PIC X(80).
