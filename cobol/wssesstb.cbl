000100*    wssesstb.cbl
000200*----------------------------------------------------------------
000300*    WORKING-STORAGE SESSION TABLE.  THE SOURCE SYSTEM KEEPS ONE
000400*    DOCUMENT PER PHONE NUMBER IN ITS DOCUMENT DATABASE; THE
000500*    BATCH SUBSTITUTE LOADS SESSION-FILE INTO THIS TABLE ONCE AT
000600*    THE TOP OF THE RUN, SEARCHES IT BY PHONE FOR EVERY MESSAGE,
000700*    AND REWRITES THE WHOLE FILE FROM THE TABLE AT END OF RUN.
000800*----------------------------------------------------------------
000900*    06-29-24  JAC  TICKET LOM-015 - ORIGINAL SESSION TABLE, 200
001000*                   PHONE NUMBERS - THE SHOP DOES NOT EXPECT A
001100*                   SINGLE RUN TO SEE MORE ACTIVE CUSTOMERS.
001200*----------------------------------------------------------------
001300
001400     01  SESSION-TABLE.
001500         05  SN-ENTRY-COUNT          PIC 9(03) COMP.
001600         05  SN-ENTRY OCCURS 200 TIMES
001700                     INDEXED BY SN-IDX.
001800             10  SN-PHONE            PIC X(15).
001900             10  SN-STATE            PIC X(16).
002000             10  SN-LANGUAGE         PIC X(02).
002100             10  SN-CUST-NAME        PIC X(30).
002200             10  SN-CUST-ADDR        PIC X(60).
002300             10  SN-CART-COUNT       PIC 9(02).
002400             10  SN-CART-LINE OCCURS 20 TIMES
002500                              INDEXED BY SN-LINE-IDX.
002600                 15  SN-ITEM-NAME    PIC X(30).
002700                 15  SN-SIZE         PIC X(10).
002800                 15  SN-IS-DEAL      PIC X(01).
002900                 15  SN-QTY          PIC 9(03).
003000                 15  SN-UNIT-PRICE   PIC 9(05)V99.
003100                 15  SN-TOTAL-PRICE  PIC 9(07)V99.
003200             10  SN-TEMP-CATEGORY    PIC X(24).
003300             10  SN-TEMP-MENU-ID     PIC X(06).
003400             10  SN-TEMP-ITEM-NAME   PIC X(30).
003500             10  SN-TEMP-SIZE        PIC X(10).
003600             10  SN-TEMP-UNIT-PRICE  PIC 9(05)V99.
003700         05  FILLER                  PIC X(01).
003800
003900     01  W-SESSION-FOUND              PIC X.
004000         88  SESSION-FOUND           VALUE "Y".
