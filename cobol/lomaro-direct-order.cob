000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    lomaro-direct-order.
000300 AUTHOR.        M T KHAN.
000400 INSTALLATION.  LOMARO PIZZA - DATA PROCESSING.
000500 DATE-WRITTEN.  06-10-1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*----------------------------------------------------------------
001100*    06-10-94  MTK  ORIGINAL PROGRAM, MODELLED ON THE SHOP'S
001200*                   USUAL LOOK-UP/PRICE/WRITE SHAPE.
001300*    11-21-96  SGB  ADDED A TABLE CROSS-CHECK ON EVERY LINE.
001400*    02-09-99  LF   Y2K REVIEW - DATE FIELDS ARE ALREADY CCYYMMDD
001500*                   (8-DIGIT), NO WINDOWING NEEDED.  PASSED.
001600*    06-10-24  MTK  TICKET LOM-008 - REBUILT AS THE LOMARO
001700*                   DIRECT-ORDER PRICER (U4/U5).  READS
001800*                   CARTINFILE (THE FLOW-SUBMISSION PATH), PRICES
001900*                   EACH LINE, VALIDATES THE PROMO CODE, WRITES
002000*                   THE ORDER/INVOICE/NOTIFICATION RECORDS.
002100*    06-23-24  MTK  TICKET LOM-012 - WIRED IN PL-PRICE-CART-LINE
002200*                   FOR THE CUSTOMIZE-PATH ADD-ON SURCHARGE.
002300*    07-01-24  SGB  TICKET LOM-016 - WIRED IN PL-CREATE-ORDER-
002400*                   RECORD FOR THE ORDER-ID AND TOTALS.
002500*    08-09-26  MTK  TICKET LOM-031 - NUMBERED THE PARAGRAPHS
002600*                   0100- THROUGH 0900- IN THE USUAL HOUSE STYLE
002700*                   AND PUT GO TO ...-EXIT ON BOTH SEQUENTIAL
002800*                   READS, TO MATCH THE OTHER PROGRAMS.
002900*----------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     COPY "SLCARTIN.CBL".
004000     COPY "SLPROMO.CBL".
004100     COPY "SLORDER.CBL".
004200     COPY "SLINVRPT.CBL".
004300     COPY "SLNOTRPT.CBL".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDCARTIN.CBL".
004900     COPY "FDPROMO.CBL".
005000     COPY "FDORDER.CBL".
005100     COPY "FDINVRPT.CBL".
005200     COPY "FDNOTRPT.CBL".
005300
005400 WORKING-STORAGE SECTION.
005500
005600     COPY "wscase01.cbl".
005700     COPY "wsdate.cbl".
005800     COPY "wspromotb.cbl".
005900
006000     01  W-END-OF-FILE               PIC X.
006100         88  END-OF-FILE              VALUE "Y".
006200
006300*    ---------- PL-PRICE-CART-LINE.CBL linkage area
006400     01  PL-PRICE-WORK-AREA.
006500         05  PLW-QTY                 PIC 9(03).
006600         05  PLW-UNIT-PRICE          PIC 9(05)V99.
006700         05  PLW-ADDON-COUNT         PIC 9(01).
006800         05  PLW-ADDON-PRICE         PIC 9(05)V99.
006900         05  PLW-IS-DEAL-LINE        PIC X(01).
007000         05  PLW-LINE-TOTAL          PIC 9(07)V99.
007100         05  FILLER                  PIC X(04).
007200
007300*    ---------- PL-VALIDATE-PROMO-CODE.CBL linkage area
007400     01  PL-PROMO-WORK-AREA.
007500         05  PLW-PROMO-CODE-IN       PIC X(12).
007600         05  PLW-SUBTOTAL-IN         PIC 9(07)V99.
007700         05  PLW-DISCOUNT-OUT        PIC 9(07)V99.
007800         05  PLW-PROMO-OK            PIC X(01).
007900         05  PLW-PROMO-MESSAGE       PIC X(40).
008000
008100*    ---------- PL-CREATE-ORDER-RECORD.CBL linkage area
008200     01  W-ORDER-ID-WORK-AREA.
008300         05  W-PHONE-LEN-FOR-ID      PIC 9(02) COMP.
008400         05  W-LAST-4-START          PIC 9(02) COMP.
008500         05  W-LAST-4-OF-PHONE       PIC X(04).
008600         05  FILLER                  PIC X(04).
008700
008800     77  W-ORDER-SEQUENCE-NO         PIC 9(04) COMP VALUE 0.
008900     77  W-RUN-PROGRAM-NAME          PIC X(20)
009000         VALUE "lomaro-direct-order".
009100
009200*    ---------- invoice/notification report edit fields
009300     01  W-INV-TOTAL-ITEMS           PIC 9(05) COMP.
009400     01  W-INV-TOTAL-AMOUNT          PIC 9(07)V99.
009500     01  W-INV-NET-AMOUNT            PIC 9(07)V99.
009600     01  W-INV-NAME-EDIT             PIC X(34).
009700     01  W-INV-QTY-EDIT              PIC ZZZ9.
009800     01  W-INV-RATE-EDIT             PIC Z,ZZZ9.99.
009900     01  W-INV-LINE-AMT-EDIT         PIC Z,ZZZ,ZZ9.99.
010000     01  W-INV-ITEMS-EDIT            PIC ZZZZ9.
010100     01  W-INV-AMOUNT-EDIT           PIC Z,ZZZ,ZZ9.99.
010200     01  W-NOTIF-AMOUNT-EDIT         PIC Z,ZZZ,ZZ9.99.
010300     01  W-NOTIF-QTY-EDIT            PIC ZZZ9.
010400
010500     01  W-FOLD-WORK-AREA            PIC X(12).
010600     01  W-EXCEPTION-TEXT            PIC X(60).
010700     77  W-EXCEPTION-COUNT           PIC 9(05) COMP VALUE 0.
010800
010900*    ---------- run control totals
011000     77  W-CARTS-READ                PIC 9(07) COMP VALUE 0.
011100     77  W-ORDERS-WRITTEN             PIC 9(07) COMP VALUE 0.
011200     77  W-RUN-TOTAL-VALUE            PIC 9(09)V99 VALUE 0.
011300     77  W-RUN-TOTAL-EDIT             PIC Z,ZZZ,ZZZ,ZZ9.99.
011400*----------------------------------------------------------------
011500
011600 PROCEDURE DIVISION.
011700
011800 0100-MAIN-CONTROL.
011900
012000     PERFORM ESTABLISH-THE-RUN-DATE.
012100     PERFORM ESTABLISH-THE-RUN-TIME.
012200
012300     OPEN INPUT CARTIN-FILE.
012400     OPEN INPUT PROMO-FILE.
012500     OPEN OUTPUT ORDER-FILE.
012600     OPEN OUTPUT INVOICE-FILE.
012700     OPEN OUTPUT NOTIFICATION-FILE.
012800
012900     PERFORM 0200-LOAD-PROMO-TABLE THRU 0200-LOAD-PROMO-TABLE-EXIT.
013000
013100     MOVE "N" TO W-END-OF-FILE.
013200     PERFORM 0800-READ-CARTIN-NEXT-RECORD
013300         THRU 0800-READ-CARTIN-NEXT-RECORD-EXIT.
013400
013500     PERFORM 0300-PROCESS-ONE-CARTIN-RECORD
013600         THRU 0300-PROCESS-ONE-CARTIN-RECORD-EXIT
013700         UNTIL END-OF-FILE.
013800
013900     CLOSE CARTIN-FILE.
014000     CLOSE PROMO-FILE.
014100     CLOSE ORDER-FILE.
014200     CLOSE INVOICE-FILE.
014300     CLOSE NOTIFICATION-FILE.
014400
014500     PERFORM 0700-DISPLAY-RUN-CONTROL-TOTALS.
014600
014700     GO TO 0100-MAIN-CONTROL-EXIT.
014800
014900 0100-MAIN-CONTROL-EXIT.
015000
015100     EXIT PROGRAM.
015200     STOP RUN.
015300*----------------------------------------------------------------
015400
015500 0200-LOAD-PROMO-TABLE.
015600
015700     MOVE 0 TO PT-ENTRY-COUNT.
015800     MOVE "N" TO W-END-OF-FILE.
015900     PERFORM 0900-READ-PROMO-FILE-NEXT-RECORD
016000         THRU 0900-READ-PROMO-FILE-NEXT-RECORD-EXIT.
016100
016200     PERFORM 0210-LOAD-ONE-PROMO-ROW THRU 0210-LOAD-ONE-PROMO-ROW-EXIT
016300         UNTIL END-OF-FILE.
016400
016500     MOVE "N" TO W-END-OF-FILE.
016600
016700 0200-LOAD-PROMO-TABLE-EXIT.
016800
016900     EXIT.
017000*----------------------------------------------------------------
017100
017200 0210-LOAD-ONE-PROMO-ROW.
017300
017400     ADD 1 TO PT-ENTRY-COUNT.
017500     MOVE PROMO-CODE        TO PT-CODE (PT-ENTRY-COUNT).
017600     MOVE PROMO-VALID-FROM  TO PT-VALID-FROM (PT-ENTRY-COUNT).
017700     MOVE PROMO-VALID-UNTIL TO PT-VALID-UNTIL (PT-ENTRY-COUNT).
017800     MOVE PROMO-MIN-ORDER   TO PT-MIN-ORDER (PT-ENTRY-COUNT).
017900     MOVE PROMO-DISC-TYPE   TO PT-DISC-TYPE (PT-ENTRY-COUNT).
018000     MOVE PROMO-DISC-VALUE  TO PT-DISC-VALUE (PT-ENTRY-COUNT).
018100
018200     PERFORM 0900-READ-PROMO-FILE-NEXT-RECORD
018300         THRU 0900-READ-PROMO-FILE-NEXT-RECORD-EXIT.
018400
018500 0210-LOAD-ONE-PROMO-ROW-EXIT.
018600
018700     EXIT.
018800*----------------------------------------------------------------
018900
019000 0300-PROCESS-ONE-CARTIN-RECORD.
019100
019200     ADD 1 TO W-CARTS-READ.
019300
019400     MOVE CI-LINE-COUNT    TO ORD-LINE-COUNT.
019500     PERFORM 0400-PRICE-ONE-CARTIN-LINE
019600         VARYING ORD-LINE-IDX FROM 1 BY 1
019700         UNTIL ORD-LINE-IDX > ORD-LINE-COUNT.
019800
019900     MOVE CI-PROMO-CODE TO ORD-PROMO-CODE.
020000     MOVE 0 TO ORD-DISCOUNT.
020100
020200     PERFORM COMPUTE-ORDER-TOTALS.
020300
020400     IF CI-PROMO-CODE NOT = SPACES
020500        PERFORM 0500-APPLY-THE-PROMO-CODE
020600            THRU 0500-APPLY-THE-PROMO-CODE-EXIT.
020700
020800     PERFORM COMPUTE-ORDER-TOTALS.
020900
021000     MOVE CI-PHONE      TO ORD-PHONE.
021100     MOVE CI-CUST-NAME  TO ORD-NAME.
021200     MOVE CI-CUST-ADDR  TO ORD-ADDRESS.
021300     MOVE CI-LANGUAGE   TO ORD-LANGUAGE.
021400     MOVE "WHATSAPP-FLOW" TO ORD-SOURCE.
021500
021600     PERFORM ASSEMBLE-ORDER-RECORD.
021700
021800     WRITE ORDER-RECORD.
021900     ADD 1 TO W-ORDERS-WRITTEN.
022000     ADD ORD-TOTAL TO W-RUN-TOTAL-VALUE.
022100
022200     PERFORM WRITE-INVOICE-FOR-ORDER.
022300     PERFORM WRITE-NOTIFICATION-FOR-ORDER.
022400
022500     PERFORM 0800-READ-CARTIN-NEXT-RECORD
022600         THRU 0800-READ-CARTIN-NEXT-RECORD-EXIT.
022700
022800 0300-PROCESS-ONE-CARTIN-RECORD-EXIT.
022900
023000     EXIT.
023100*----------------------------------------------------------------
023200
023300 0400-PRICE-ONE-CARTIN-LINE.
023400
023500     MOVE CI-QTY (ORD-LINE-IDX)        TO PLW-QTY.
023600     MOVE CI-UNIT-PRICE (ORD-LINE-IDX) TO PLW-UNIT-PRICE.
023700     MOVE CI-ADDON-COUNT (ORD-LINE-IDX) TO PLW-ADDON-COUNT.
023800     MOVE CI-ADDON-PRICE (ORD-LINE-IDX) TO PLW-ADDON-PRICE.
023900     MOVE CI-IS-DEAL (ORD-LINE-IDX)     TO PLW-IS-DEAL-LINE.
024000
024100     PERFORM PRICE-THE-CART-LINE.
024200
024300     MOVE CI-ITEM-NAME (ORD-LINE-IDX) TO CL-ITEM-NAME (ORD-LINE-IDX).
024400     MOVE CI-SIZE (ORD-LINE-IDX)      TO CL-SIZE (ORD-LINE-IDX).
024500     MOVE CI-IS-DEAL (ORD-LINE-IDX)   TO CL-IS-DEAL (ORD-LINE-IDX).
024600     MOVE PLW-QTY                     TO CL-QTY (ORD-LINE-IDX).
024700     MOVE PLW-UNIT-PRICE              TO CL-UNIT-PRICE (ORD-LINE-IDX).
024800     MOVE PLW-LINE-TOTAL              TO CL-TOTAL-PRICE (ORD-LINE-IDX).
024900*----------------------------------------------------------------
025000
025100 0500-APPLY-THE-PROMO-CODE.
025200
025300     MOVE CI-PROMO-CODE TO PLW-PROMO-CODE-IN.
025400     MOVE ORD-SUBTOTAL  TO PLW-SUBTOTAL-IN.
025500     PERFORM VALIDATE-THE-PROMO-CODE.
025600
025700     IF PLW-PROMO-OK = "Y"
025800        MOVE PLW-DISCOUNT-OUT TO ORD-DISCOUNT
025900     ELSE
026000        MOVE PLW-PROMO-MESSAGE TO W-EXCEPTION-TEXT
026100        PERFORM WRITE-EXCEPTION-LINE.
026200
026300 0500-APPLY-THE-PROMO-CODE-EXIT.
026400
026500     EXIT.
026600*----------------------------------------------------------------
026700
026800 0700-DISPLAY-RUN-CONTROL-TOTALS.
026900
027000     MOVE W-RUN-TOTAL-VALUE TO W-RUN-TOTAL-EDIT.
027100
027200     DISPLAY "LOMARO DIRECT-ORDER RUN CONTROL TOTALS".
027300     DISPLAY "CARTS READ.......: " W-CARTS-READ.
027400     DISPLAY "ORDERS WRITTEN...: " W-ORDERS-WRITTEN.
027500     DISPLAY "SUM OF TOTALS....: " W-RUN-TOTAL-EDIT.
027600     DISPLAY "EXCEPTIONS LOGGED: " W-EXCEPTION-COUNT.
027700
027800     PERFORM PRINT-RUN-BANNER.
027900*----------------------------------------------------------------
028000
028100 0800-READ-CARTIN-NEXT-RECORD.
028200
028300     READ CARTIN-FILE
028400         AT END
028500             MOVE "Y" TO W-END-OF-FILE
028600             GO TO 0800-READ-CARTIN-NEXT-RECORD-EXIT.
028700
028800 0800-READ-CARTIN-NEXT-RECORD-EXIT.
028900
029000     EXIT.
029100*----------------------------------------------------------------
029200
029300 0900-READ-PROMO-FILE-NEXT-RECORD.
029400
029500     READ PROMO-FILE
029600         AT END
029700             MOVE "Y" TO W-END-OF-FILE
029800             GO TO 0900-READ-PROMO-FILE-NEXT-RECORD-EXIT.
029900
030000 0900-READ-PROMO-FILE-NEXT-RECORD-EXIT.
030100
030200     EXIT.
030300*----------------------------------------------------------------
030400
030500     COPY "PLGENERAL.CBL".
030600     COPY "PL-PRICE-CART-LINE.CBL".
030700     COPY "PL-VALIDATE-PROMO-CODE.CBL".
030800     COPY "PL-CREATE-ORDER-RECORD.CBL".
030900     COPY "PL-WRITE-INVOICE.CBL".
031000     COPY "PL-WRITE-NOTIFICATION.CBL".
031100*----------------------------------------------------------------
