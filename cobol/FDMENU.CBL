000100*    FDMENU.CBL
000200*----------------------------------------------------------------
000300*    FD AND 01 RECORD FOR THE MENU CATALOG FILE.  ONE RECORD PER
000400*    CATALOG ITEM, UP TO FOUR SIZE/PRICE PAIRS WHEN THE ITEM IS
000500*    SOLD BY SIZE.
000600*----------------------------------------------------------------
000700*    06-03-94  RFL  ORIGINAL ITEM CATALOG RECORD.
000800*    11-21-96  SGB  ADDED THE ACTIVE-FLAG BYTE.
000900*    02-09-99  LF   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
001000*    06-03-24  RFL  TICKET LOM-001 - REBUILT AS THE MENU-ITEM
001100*                   RECORD FOR THE LOMARO ORDER ENGINE; ADDED
001200*                   CATEGORY/TYPE TAGS AND THE SIZE/PRICE TABLE.
001300*    06-17-24  MTK  TICKET LOM-009 - ADDED MENU-SIZE-SUBSCRIPT
001400*                   REDEFINES SO THE SIZE-LIST REPLY BUILDER CAN
001500*                   WALK THE FOUR SIZE SLOTS AS A TABLE.
001600*----------------------------------------------------------------
001700
001800     FD  MENU-FILE
001900         LABEL RECORDS ARE OMITTED.
002000
002100     01  MENU-RECORD.
002200         05  MENU-ID                 PIC X(06).
002300         05  MENU-CATEGORY           PIC X(24).
002400         05  MENU-TYPE               PIC X(16).
002500         05  MENU-NAME               PIC X(30).
002600         05  MENU-SIZE-COUNT         PIC 9(01).
002700         05  MENU-SIZE-AND-PRICE OCCURS 4 TIMES.
002800             10  MENU-SIZE           PIC X(10).
002900             10  MENU-SIZE-PRICE     PIC 9(05)V99.
003000         05  MENU-PRICE              PIC 9(05)V99.
003100         05  MENU-ACTIVE             PIC X(01).
003200         05  FILLER                  PIC X(15).
003300
003400     01  MENU-RECORD-TABLE-VIEW REDEFINES MENU-RECORD.
003500         05  FILLER                  PIC X(77).
003600         05  MR-SIZE-SLOT OCCURS 4 TIMES
003700                          INDEXED BY MR-SIZE-IDX.
003800             10  MR-SIZE-LABEL       PIC X(10).
003900             10  MR-SIZE-AMOUNT      PIC 9(05)V99.
004000         05  FILLER                  PIC X(23).
