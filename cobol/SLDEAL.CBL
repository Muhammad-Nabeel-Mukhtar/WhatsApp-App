000100*    SLDEAL.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT FOR THE SPECIAL-DEALS FILE.  LOADED TO
000400*    THE IN-MEMORY DEAL-TABLE BY lomaro-message-engine.
000500*----------------------------------------------------------------
000600*    06-03-24  RFL  TICKET LOM-002 - ORIGINAL SELECT.
000700*----------------------------------------------------------------
000800
000900     SELECT DEAL-FILE
001000         ASSIGN TO "DEALFILE"
001100         ORGANIZATION IS LINE SEQUENTIAL.
