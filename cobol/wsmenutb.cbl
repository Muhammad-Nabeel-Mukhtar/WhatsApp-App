000100*    wsmenutb.cbl
000200*----------------------------------------------------------------
000300*    WORKING-STORAGE MENU AND CATEGORY TABLES, LOADED ONCE FROM
000400*    MENU-FILE BY lomaro-message-engine AND SEARCHED FOR EVERY
000500*    SHOW-MENU/PICK-ITEM/PICK-SIZE REPLY.  CATEGORY-TABLE KEEPS
000600*    FIRST-SEEN ORDER, NOT ALPHA ORDER, SO THE NUMBERED MENU
000700*    MATCHES THE ORDER THE CATALOG LOAD WROTE THE ITEMS IN.
000800*----------------------------------------------------------------
000900*    06-28-24  JAC  TICKET LOM-015 - ORIGINAL MENU/CATEGORY
001000*                   TABLES, 200 ITEMS AND 30 CATEGORIES - THE
001100*                   SHOP'S CATALOG DOES NOT RUN LARGER THAN THAT.
001200*----------------------------------------------------------------
001300
001400     01  MENU-TABLE.
001500         05  MT-ENTRY-COUNT          PIC 9(03) COMP.
001600         05  MT-ENTRY OCCURS 200 TIMES
001700                     INDEXED BY MT-IDX.
001800             10  MT-ID               PIC X(06).
001900             10  MT-CATEGORY         PIC X(24).
002000             10  MT-TYPE             PIC X(16).
002100             10  MT-NAME             PIC X(30).
002200             10  MT-SIZE-COUNT       PIC 9(01).
002300             10  MT-SIZE-SLOT OCCURS 4 TIMES
002400                             INDEXED BY MT-SIZE-IDX.
002500                 15  MT-SIZE-LABEL   PIC X(10).
002600                 15  MT-SIZE-PRICE   PIC 9(05)V99.
002700             10  MT-PRICE            PIC 9(05)V99.
002800             10  MT-ACTIVE           PIC X(01).
002900         05  FILLER                  PIC X(01).
003000
003100     01  CATEGORY-TABLE.
003200         05  CT-ENTRY-COUNT          PIC 9(03) COMP.
003300         05  CT-ENTRY OCCURS 30 TIMES
003400                     INDEXED BY CT-IDX.
003500             10  CT-NAME             PIC X(24).
003600         05  FILLER                  PIC X(01).
003700
003800*    ---------- scratch list of MENU-TABLE subscripts for the
003900*    item menu of whichever category the customer just picked
004000     01  W-CAT-ITEM-LIST.
004100         05  W-CAT-ITEM-COUNT        PIC 9(03) COMP.
004200         05  W-CAT-ITEM-SLOT OCCURS 50 TIMES
004300                         INDEXED BY W-CAT-ITEM-IDX
004400                                              PIC 9(03) COMP.
004500         05  FILLER                  PIC X(01).
004600
004700     01  W-MENU-FOUND                PIC X.
004800         88  MENU-FOUND              VALUE "Y".
