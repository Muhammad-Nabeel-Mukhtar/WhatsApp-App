000100*    PL-VALIDATE-PROMO-CODE.CBL
000200*----------------------------------------------------------------
000300*    PROCEDURE LIBRARY (U4 PROMO VALIDATION), CALLED BY
000400*    lomaro-direct-order ONLY - THE CHAT FLOW HAS NO PROMO-CODE
000500*    STEP.  REPLACES THE SHOP'S USUAL
000600*    LOOK-FOR-RECORD KEYED-READ IDIOM WITH A SEARCH OVER THE
000700*    IN-MEMORY PROMO-TABLE (wspromotb.cbl), SINCE THE PROMO FILE
000800*    IS NOT INDEXED.  CALLER SETS PLW-PROMO-CODE-IN,
000900*    PLW-SUBTOTAL-IN AND GDTV-DATE, THEN PERFORMS
001000*    VALIDATE-THE-PROMO-CODE; RESULT COMES BACK IN
001100*    PLW-DISCOUNT-OUT, PLW-PROMO-OK AND PLW-PROMO-MESSAGE.
001200*----------------------------------------------------------------
001300*    06-20-24  MTK  TICKET LOM-010 - ORIGINAL PROMO VALIDATION,
001400*                   MODELLED ON THE SHOP'S USUAL LOOK-FOR-RECORD
001500*                   SEARCH BUT AGAINST A TABLE INSTEAD OF AN
001600*                   INDEXED FILE.
001700*    07-26-24  MTK  TICKET LOM-026 - PT-IDX WAS LEFT WHEREVER THE
001800*                   LAST SEARCH STOPPED, SO A SECOND ORDER IN THE
001900*                   SAME RUN COULD MISS A PROMO CODE EARLIER IN
002000*                   THE TABLE.  SET TO 1 BEFORE EVERY SEARCH NOW.
002100*----------------------------------------------------------------
002200
002300     VALIDATE-THE-PROMO-CODE.
002400
002500         MOVE "N" TO W-PROMO-FOUND.
002600         MOVE "Y" TO PLW-PROMO-OK.
002700         MOVE SPACES TO PLW-PROMO-MESSAGE.
002800         MOVE 0 TO PLW-DISCOUNT-OUT.
002900
003000         SET PT-IDX TO 1.
003100         SEARCH PT-ENTRY VARYING PT-IDX
003200             AT END
003300                 MOVE "N" TO PLW-PROMO-OK
003400                 MOVE "PROMO CODE NOT FOUND" TO PLW-PROMO-MESSAGE
003500             WHEN PT-CODE (PT-IDX) = PLW-PROMO-CODE-IN
003600                 MOVE "Y" TO W-PROMO-FOUND.
003700
003800         IF PROMO-FOUND
003900            PERFORM CHECK-THE-PROMO-WINDOW-AND-MINIMUM.
004000*----------------------------------------------------------------
004100
004200     CHECK-THE-PROMO-WINDOW-AND-MINIMUM.
004300
004400         IF PT-VALID-FROM (PT-IDX) NOT = 0
004500             AND GDTV-DATE < PT-VALID-FROM (PT-IDX)
004600            MOVE "N" TO PLW-PROMO-OK
004700            MOVE "PROMO CODE NOT YET VALID" TO PLW-PROMO-MESSAGE
004800         ELSE
004900            IF PT-VALID-UNTIL (PT-IDX) NOT = 0
005000                AND GDTV-DATE > PT-VALID-UNTIL (PT-IDX)
005100               MOVE "N" TO PLW-PROMO-OK
005200               MOVE "PROMO CODE HAS EXPIRED" TO PLW-PROMO-MESSAGE
005300            ELSE
005400               IF PLW-SUBTOTAL-IN < PT-MIN-ORDER (PT-IDX)
005500                  MOVE "N" TO PLW-PROMO-OK
005600                  MOVE "MINIMUM ORDER NOT MET" TO PLW-PROMO-MESSAGE
005700               ELSE
005800                  PERFORM COMPUTE-THE-PROMO-DISCOUNT.
005900*----------------------------------------------------------------
006000
006100     COMPUTE-THE-PROMO-DISCOUNT.
006200
006300         IF PT-DISC-TYPE (PT-IDX) = "P"
006400            COMPUTE PLW-DISCOUNT-OUT ROUNDED =
006500                  PLW-SUBTOTAL-IN * PT-DISC-VALUE (PT-IDX) / 100
006600         ELSE
006700            MOVE PT-DISC-VALUE (PT-IDX) TO PLW-DISCOUNT-OUT.
