000100*    FDINMSG.CBL
000200*----------------------------------------------------------------
000300*    FD AND 01 RECORD FOR THE INBOUND-MESSAGE FILE - ONE RECORD
000400*    PER CHAT MESSAGE DROPPED BY THE FRONT-END.
000500*----------------------------------------------------------------
000600*    06-03-24  RFL  TICKET LOM-005 - ORIGINAL MESSAGE RECORD.
000700*----------------------------------------------------------------
000800
000900     FD  INBOUND-MSG-FILE
001000         LABEL RECORDS ARE OMITTED.
001100
001200     01  INMSG-RECORD.
001300         05  MSG-PHONE               PIC X(15).
001400         05  MSG-TEXT                PIC X(60).
001500         05  FILLER                  PIC X(05).
