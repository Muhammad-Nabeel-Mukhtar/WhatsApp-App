000100*    wscase01.cbl
000200*----------------------------------------------------------------
000300*    WORKING-STORAGE HOLDING THE SHOP'S UPPER/LOWER CASE
000400*    ALPHABETS.  COPY THIS FIRST IN THE WORKING-STORAGE SECTION
000500*    OF EVERY PROGRAM THAT NEEDS TO FOLD OPERATOR OR CUSTOMER
000600*    TEXT TO UPPER CASE WITH INSPECT ... CONVERTING LOWER-ALPHA
000700*    TO UPPER-ALPHA.
000800*----------------------------------------------------------------
000900*    02-14-99  LF   Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,
001000*                   N/A.
001100*    06-03-24  RFL  REUSED FOR THE LOMARO ORDER ENGINE - PROMO
001200*                   CODES AND KEYWORD TEXT ARE FOLDED TO UPPER
001300*                   CASE WITH THESE SAME TWO FIELDS.  TICKET
001400*                   LOM-014.
001500*----------------------------------------------------------------
001600
001700     01  LOWER-ALPHA                  PIC X(26) VALUE
001800         "abcdefghijklmnopqrstuvwxyz".
001900
002000     01  UPPER-ALPHA                  PIC X(26) VALUE
002100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
