000100*    FDCARTIN.CBL
000200*----------------------------------------------------------------
000300*    FD AND 01 RECORD FOR THE DIRECT-ORDER CART-INPUT FILE.  THE
000400*    CART-LINE GROUP HERE ALSO CARRIES THE ADD-ON COUNT/PRICE
000500*    PAIR THE CUSTOMIZE-PATH PRICING RULE NEEDS (U3).
000600*----------------------------------------------------------------
000700*    06-10-24  MTK  TICKET LOM-008 - ORIGINAL CART-INPUT RECORD.
000800*----------------------------------------------------------------
000900
001000     FD  CARTIN-FILE
001100         LABEL RECORDS ARE OMITTED.
001200
001300     01  CARTIN-RECORD.
001400         05  CI-PHONE                PIC X(15).
001500         05  CI-LANGUAGE             PIC X(02).
001600         05  CI-CUST-NAME            PIC X(30).
001700         05  CI-CUST-ADDR            PIC X(60).
001800         05  CI-PROMO-CODE           PIC X(12).
001900         05  CI-RUN-DATE             PIC 9(08).
002000         05  CI-LINE-COUNT           PIC 9(02).
002100         05  CI-CART-LINE OCCURS 20 TIMES
002200                          INDEXED BY CI-LINE-IDX.
002300             10  CI-ITEM-NAME        PIC X(30).
002400             10  CI-SIZE             PIC X(10).
002500             10  CI-IS-DEAL          PIC X(01).
002600             10  CI-QTY              PIC 9(03).
002700             10  CI-UNIT-PRICE       PIC 9(05)V99.
002800             10  CI-ADDON-COUNT      PIC 9(01).
002900             10  CI-ADDON-PRICE      PIC 9(05)V99.
003000         05  FILLER                  PIC X(10).
