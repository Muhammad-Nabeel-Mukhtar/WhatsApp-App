000100*    FDMENUSD.CBL
000200*----------------------------------------------------------------
000300*    FD AND 01 RECORD FOR THE RAW MENU SEED FILE.  SAME SHAPE AS
000400*    MENU-RECORD (FDMENU.CBL) LESS THE ACTIVE-FLAG BYTE, WHICH
000500*    lomaro-catalog-load SETS TO "Y" ON EVERY ITEM IT LOADS.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-001 - ORIGINAL SEED RECORD.
000800*----------------------------------------------------------------
000900
001000     FD  MENU-SEED-FILE
001100         LABEL RECORDS ARE OMITTED.
001200
001300     01  MENU-SEED-RECORD.
001400         05  MSD-ID                  PIC X(06).
001500         05  MSD-CATEGORY            PIC X(24).
001600         05  MSD-TYPE                PIC X(16).
001700         05  MSD-NAME                PIC X(30).
001800         05  MSD-SIZE-COUNT          PIC 9(01).
001900         05  MSD-SIZE-AND-PRICE OCCURS 4 TIMES.
002000             10  MSD-SIZE            PIC X(10).
002100             10  MSD-SIZE-PRICE      PIC 9(05)V99.
002200         05  MSD-PRICE               PIC 9(05)V99.
002300         05  FILLER                  PIC X(16).
