000100*    PL-WRITE-NOTIFICATION.CBL
000200*----------------------------------------------------------------
000300*    PROCEDURE LIBRARY (U7 RESTAURANT NOTIFICATION), SHARED BY
000400*    BOTH ORDER-CREATING PROGRAMS.  CALLER PERFORMS
000500*    WRITE-NOTIFICATION-FOR-ORDER AFTER ORDER-RECORD IS COMPLETE.
000600*----------------------------------------------------------------
000700*    06-22-24  SGB  TICKET LOM-007 - ORIGINAL NOTIFICATION
000800*                   WRITER.
000900*----------------------------------------------------------------
001000
001100     WRITE-NOTIFICATION-FOR-ORDER.
001200
001300         MOVE SPACES TO NOTIF-LINE.
001400         WRITE NOTIF-LINE BEFORE ADVANCING 1.
001500         MOVE "*** NEW ORDER RECEIVED ***" TO NOTIF-LINE.
001600         WRITE NOTIF-LINE AFTER ADVANCING 1.
001700
001800         STRING "ORDER ID: " ORD-ID
001900             DELIMITED BY SIZE INTO NOTIF-LINE.
002000         WRITE NOTIF-LINE AFTER ADVANCING 1.
002100         STRING "CUSTOMER: " ORD-NAME
002200             DELIMITED BY SIZE INTO NOTIF-LINE.
002300         WRITE NOTIF-LINE AFTER ADVANCING 1.
002400         STRING "PHONE:    " ORD-PHONE
002500             DELIMITED BY SIZE INTO NOTIF-LINE.
002600         WRITE NOTIF-LINE AFTER ADVANCING 1.
002700         STRING "ADDRESS:  " ORD-ADDRESS
002800             DELIMITED BY SIZE INTO NOTIF-LINE.
002900         WRITE NOTIF-LINE AFTER ADVANCING 1.
003000
003100         PERFORM WRITE-ONE-NOTIFICATION-ITEM-LINE
003200             VARYING ORD-LINE-IDX FROM 1 BY 1
003300             UNTIL ORD-LINE-IDX > ORD-LINE-COUNT.
003400
003500         MOVE ORD-TOTAL TO W-NOTIF-AMOUNT-EDIT.
003600         STRING "GRAND TOTAL: RS. " W-NOTIF-AMOUNT-EDIT
003700             DELIMITED BY SIZE INTO NOTIF-LINE.
003800         WRITE NOTIF-LINE AFTER ADVANCING 1.
003900
004000         STRING "STATUS: " ORD-STATUS "   CREATED: " ORD-CREATED
004100             DELIMITED BY SIZE INTO NOTIF-LINE.
004200         WRITE NOTIF-LINE AFTER ADVANCING 1.
004300*----------------------------------------------------------------
004400
004500     WRITE-ONE-NOTIFICATION-ITEM-LINE.
004600
004700         MOVE CL-TOTAL-PRICE (ORD-LINE-IDX) TO W-NOTIF-AMOUNT-EDIT.
004800
004900         IF CL-IS-DEAL (ORD-LINE-IDX) = "Y"
005000            STRING "- " CL-ITEM-NAME (ORD-LINE-IDX)
005100                   " = RS. " W-NOTIF-AMOUNT-EDIT
005200                DELIMITED BY SIZE INTO NOTIF-LINE
005300         ELSE
005400            MOVE CL-QTY (ORD-LINE-IDX) TO W-NOTIF-QTY-EDIT
005500            STRING "- " W-NOTIF-QTY-EDIT "x "
005600                   CL-ITEM-NAME (ORD-LINE-IDX) " ("
005700                   CL-SIZE (ORD-LINE-IDX) ") = RS. "
005800                   W-NOTIF-AMOUNT-EDIT
005900                DELIMITED BY SIZE INTO NOTIF-LINE.
006000
006100         WRITE NOTIF-LINE AFTER ADVANCING 1.
