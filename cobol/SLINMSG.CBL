000100*    SLINMSG.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT FOR THE INBOUND-MESSAGE FILE - THE
000400*    BATCH DRIVE FILE lomaro-message-engine PROCESSES IN ARRIVAL
000500*    ORDER.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-005 - ORIGINAL SELECT.
000800*----------------------------------------------------------------
000900
001000     SELECT INBOUND-MSG-FILE
001100         ASSIGN TO "INMSGFILE"
001200         ORGANIZATION IS LINE SEQUENTIAL.
