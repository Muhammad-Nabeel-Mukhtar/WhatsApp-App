000100*    wspromotb.cbl
000200*----------------------------------------------------------------
000300*    WORKING-STORAGE PROMO-CODE TABLE, LOADED ONCE FROM
000400*    PROMO-FILE AND SEARCHED BY BOTH ORDER-CREATING PROGRAMS
000500*    (PL-VALIDATE-PROMO-CODE.CBL).  COPY AFTER FDPROMO.CBL.
000600*----------------------------------------------------------------
000700*    06-12-24  RFL  TICKET LOM-010 - ORIGINAL PROMO TABLE, 40
000800*                   ENTRIES - THE SHOP DOES NOT RUN MORE THAN
000900*                   A HANDFUL OF PROMOTIONS AT ONE TIME.
001000*----------------------------------------------------------------
001100
001200     01  PROMO-TABLE.
001300         05  PT-ENTRY-COUNT          PIC 9(03) COMP.
001400         05  PT-ENTRY OCCURS 40 TIMES
001500                     INDEXED BY PT-IDX.
001600             10  PT-CODE             PIC X(12).
001700             10  PT-VALID-FROM       PIC 9(08).
001800             10  PT-VALID-UNTIL      PIC 9(08).
001900             10  PT-MIN-ORDER        PIC 9(05)V99.
002000             10  PT-DISC-TYPE        PIC X(01).
002100             10  PT-DISC-VALUE       PIC 9(03)V99.
002200
002300     01  W-PROMO-FOUND               PIC X.
002400         88  PROMO-FOUND             VALUE "Y".
