000100*    PL-WRITE-INVOICE.CBL
000200*----------------------------------------------------------------
000300*    PROCEDURE LIBRARY (U6 INVOICE PAYLOAD), SHARED BY BOTH
000400*    ORDER-CREATING PROGRAMS.  MODELLED ON THE SHOP'S USUAL
000500*    HEADING/DETAIL/TOTAL PRINT PARAGRAPHS.  CALLER PERFORMS
000600*    WRITE-INVOICE-FOR-ORDER AFTER ORDER-RECORD IS COMPLETE.
000700*----------------------------------------------------------------
000800*    06-22-24  SGB  TICKET LOM-007 - ORIGINAL INVOICE WRITER.
000900*    07-05-24  JAC  TICKET LOM-019 - DEAL LINES PRINT THE DEAL
001000*                   CODE WITHOUT A SIZE SUFFIX.
001100*----------------------------------------------------------------
001200
001300     WRITE-INVOICE-FOR-ORDER.
001400
001500         MOVE SPACES TO INVOICE-LINE.
001600         WRITE INVOICE-LINE BEFORE ADVANCING 1.
001700
001800         MOVE "LOMARO PIZZA"                    TO INVOICE-LINE.
001900         WRITE INVOICE-LINE AFTER ADVANCING 1.
002000         MOVE "123 MAIN BAZAAR ROAD"             TO INVOICE-LINE.
002100         WRITE INVOICE-LINE AFTER ADVANCING 1.
002200         MOVE "LAHORE, PUNJAB"                   TO INVOICE-LINE.
002300         WRITE INVOICE-LINE AFTER ADVANCING 1.
002400         MOVE "PAKISTAN"                         TO INVOICE-LINE.
002500         WRITE INVOICE-LINE AFTER ADVANCING 1.
002600         MOVE "PHONE: 042-111-000-999"            TO INVOICE-LINE.
002700         WRITE INVOICE-LINE AFTER ADVANCING 1.
002800
002900         STRING "ORDER TYPE: HOME DELIVERY     ORDER NO: "
003000                ORD-ID
003100             DELIMITED BY SIZE INTO INVOICE-LINE.
003200         WRITE INVOICE-LINE AFTER ADVANCING 2.
003300
003400         STRING "DATE: " GDTV-DATE-DD "-" GDTV-DATE-MM "-"
003500                GDTV-DATE-CCYY (3:2) "   TIME: " W-RUN-TIME-EDIT
003600             DELIMITED BY SIZE INTO INVOICE-LINE.
003700         WRITE INVOICE-LINE AFTER ADVANCING 1.
003800
003900         STRING "CUSTOMER: " ORD-NAME
004000             DELIMITED BY SIZE INTO INVOICE-LINE.
004100         WRITE INVOICE-LINE AFTER ADVANCING 2.
004200         STRING "ADDRESS:  " ORD-ADDRESS
004300             DELIMITED BY SIZE INTO INVOICE-LINE.
004400         WRITE INVOICE-LINE AFTER ADVANCING 1.
004500         STRING "MOBILE:   " ORD-PHONE
004600             DELIMITED BY SIZE INTO INVOICE-LINE.
004700         WRITE INVOICE-LINE AFTER ADVANCING 1.
004800
004900         MOVE "NAME                           QTY   RATE   AMOUNT"
005000             TO INVOICE-LINE.
005100         WRITE INVOICE-LINE AFTER ADVANCING 2.
005200
005300         MOVE 0 TO W-INV-TOTAL-ITEMS.
005400         MOVE 0 TO W-INV-TOTAL-AMOUNT.
005500
005600         PERFORM WRITE-ONE-INVOICE-ITEM-LINE
005700             VARYING ORD-LINE-IDX FROM 1 BY 1
005800             UNTIL ORD-LINE-IDX > ORD-LINE-COUNT.
005900
006000         MOVE W-INV-TOTAL-AMOUNT TO W-INV-NET-AMOUNT.
006100
006200         MOVE SPACES TO INVOICE-LINE.
006300         WRITE INVOICE-LINE AFTER ADVANCING 1.
006400         MOVE W-INV-TOTAL-ITEMS TO W-INV-ITEMS-EDIT.
006500         STRING "TOTAL ITEMS: " W-INV-ITEMS-EDIT
006600             DELIMITED BY SIZE INTO INVOICE-LINE.
006700         WRITE INVOICE-LINE AFTER ADVANCING 1.
006800
006900         MOVE W-INV-TOTAL-AMOUNT TO W-INV-AMOUNT-EDIT.
007000         STRING "TOTAL AMOUNT: RS. " W-INV-AMOUNT-EDIT
007100             DELIMITED BY SIZE INTO INVOICE-LINE.
007200         WRITE INVOICE-LINE AFTER ADVANCING 1.
007300
007400         MOVE W-INV-NET-AMOUNT TO W-INV-AMOUNT-EDIT.
007500         STRING "NET AMOUNT:   RS. " W-INV-AMOUNT-EDIT
007600             DELIMITED BY SIZE INTO INVOICE-LINE.
007700         WRITE INVOICE-LINE AFTER ADVANCING 2.
007800*----------------------------------------------------------------
007900
008000     WRITE-ONE-INVOICE-ITEM-LINE.
008100
008200         ADD CL-QTY (ORD-LINE-IDX)         TO W-INV-TOTAL-ITEMS.
008300         ADD CL-TOTAL-PRICE (ORD-LINE-IDX) TO W-INV-TOTAL-AMOUNT.
008400
008500         IF CL-IS-DEAL (ORD-LINE-IDX) = "Y"
008600            MOVE CL-ITEM-NAME (ORD-LINE-IDX) TO W-INV-NAME-EDIT
008700         ELSE
008800            STRING CL-ITEM-NAME (ORD-LINE-IDX) " ("
008900                   CL-SIZE (ORD-LINE-IDX) ")"
009000                DELIMITED BY SIZE INTO W-INV-NAME-EDIT.
009100
009200         MOVE CL-QTY (ORD-LINE-IDX)         TO W-INV-QTY-EDIT.
009300         MOVE CL-UNIT-PRICE (ORD-LINE-IDX)  TO W-INV-RATE-EDIT.
009400         MOVE CL-TOTAL-PRICE (ORD-LINE-IDX) TO W-INV-LINE-AMT-EDIT.
009500
009600         STRING W-INV-NAME-EDIT W-INV-QTY-EDIT
009700                W-INV-RATE-EDIT W-INV-LINE-AMT-EDIT
009800             DELIMITED BY SIZE INTO INVOICE-LINE.
009900         WRITE INVOICE-LINE AFTER ADVANCING 1.
