000100*    SLMENUSD.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT FOR THE RAW MENU SEED FILE - THE SOURCE
000400*    LIST THE RESTAURANT HANDS DOWN WHEN THE CATALOG CHANGES.
000500*    READ-ONLY, CONSUMED BY lomaro-catalog-load.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-001 - ORIGINAL SEED FILE SELECT.
000800*----------------------------------------------------------------
000900
001000     SELECT MENU-SEED-FILE
001100         ASSIGN TO "MENUSEED"
001200         ORGANIZATION IS LINE SEQUENTIAL.
