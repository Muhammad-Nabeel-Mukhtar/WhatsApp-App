000100*    FDDEAL.CBL
000200*----------------------------------------------------------------
000300*    FD AND 01 RECORD FOR THE SPECIAL-DEALS FILE.  UP TO FIVE
000400*    INCLUDED-ITEM NAMES PER DEAL, DISPLAY ONLY - THE BUNDLE
000500*    PRICES AS ONE CART LINE.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-002 - ORIGINAL DEAL RECORD.
000800*    06-20-24  SGB  TICKET LOM-011 - ADDED DEAL-ITEM-SLOT
000900*                   REDEFINES FOR THE DEALS-MENU REPLY BUILDER.
001000*    07-26-24  MTK  TICKET LOM-026 - THE LEADING FILLER ON
001100*                   DEAL-RECORD-TABLE-VIEW WAS TWO BYTES SHORT
001200*                   (26, NOT 28 - DEAL-CODE + DEAL-PRICE +
001300*                   DEAL-ITEM-COUNT), SO DR-ITEM-SLOT STARTED
001400*                   INSIDE DEAL-ITEM-COUNT INSTEAD OF AT
001500*                   DEAL-ITEM-NAME (1).  WIDENED TO LINE IT UP.
001600*----------------------------------------------------------------
001700
001800     FD  DEAL-FILE
001900         LABEL RECORDS ARE OMITTED.
002000
002100     01  DEAL-RECORD.
002200         05  DEAL-CODE               PIC X(20).
002300         05  DEAL-PRICE              PIC 9(05)V99.
002400         05  DEAL-ITEM-COUNT         PIC 9(01).
002500         05  DEAL-ITEM-NAME OCCURS 5 TIMES   PIC X(30).
002600         05  FILLER                  PIC X(08).
002700
002800     01  DEAL-RECORD-TABLE-VIEW REDEFINES DEAL-RECORD.
002900         05  FILLER                  PIC X(28).
003000         05  DR-ITEM-SLOT OCCURS 5 TIMES
003100                          INDEXED BY DR-ITEM-IDX
003200                                              PIC X(30).
003300         05  FILLER                  PIC X(08).
