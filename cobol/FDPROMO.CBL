000100*    FDPROMO.CBL
000200*----------------------------------------------------------------
000300*    FD AND 01 RECORD FOR THE PROMO-CODE FILE.  VALID-FROM/
000400*    VALID-UNTIL OF ZERO MEANS "OPEN-ENDED" ON THAT SIDE OF THE
000500*    WINDOW.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-003 - ORIGINAL PROMO RECORD.
000800*----------------------------------------------------------------
000900
001000     FD  PROMO-FILE
001100         LABEL RECORDS ARE OMITTED.
001200
001300     01  PROMO-RECORD.
001400         05  PROMO-CODE              PIC X(12).
001500         05  PROMO-VALID-FROM        PIC 9(08).
001600         05  PROMO-VALID-UNTIL       PIC 9(08).
001700         05  PROMO-MIN-ORDER         PIC 9(05)V99.
001800         05  PROMO-DISC-TYPE         PIC X(01).
001900             88  PROMO-IS-PERCENT    VALUE "P".
002000             88  PROMO-IS-FIXED      VALUE "F".
002100         05  PROMO-DISC-VALUE        PIC 9(03)V99.
002200         05  FILLER                  PIC X(22).
