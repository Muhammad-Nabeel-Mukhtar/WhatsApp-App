000100*    SLNOTRPT.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT FOR THE RESTAURANT NOTIFICATION PRINT
000400*    FILE (U7).  COPIED INTO BOTH ORDER-CREATING PROGRAMS
000500*    THROUGH PL-WRITE-NOTIFICATION.CBL.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-007 - ORIGINAL SELECT.
000800*----------------------------------------------------------------
000900
001000     SELECT NOTIFICATION-FILE
001100         ASSIGN TO "NOTIFYFILE"
001200         ORGANIZATION IS LINE SEQUENTIAL.
