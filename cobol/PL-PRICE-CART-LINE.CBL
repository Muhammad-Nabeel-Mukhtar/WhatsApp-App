000100*    PL-PRICE-CART-LINE.CBL
000200*----------------------------------------------------------------
000300*    PROCEDURE LIBRARY (U3 CART PRICING), SHARED BY
000400*    lomaro-message-engine AND lomaro-direct-order.  CALLING
000500*    PROGRAM MOVES THE LINE'S QTY/UNIT-PRICE (AND, ON THE
000600*    CUSTOMIZE PATH, THE ADD-ON COUNT/PRICE) INTO PLW-xxx AND
000700*    PERFORMS PRICE-THE-CART-LINE; RESULT COMES BACK IN
000800*    PLW-LINE-TOTAL.
000900*----------------------------------------------------------------
001000*    06-15-24  RFL  TICKET LOM-003 - ORIGINAL LINE-PRICING RULE.
001100*    06-22-24  JAC  TICKET LOM-012 - ADDED THE ADD-ON SURCHARGE
001200*                   BRANCH AND THE QUANTITY-FLOOR-AT-1 RULE FOR
001300*                   THE CUSTOMIZE SCREEN.
001400*----------------------------------------------------------------
001500
001600     PRICE-THE-CART-LINE.
001700
001800         IF PLW-QTY < 1
001900            MOVE 1 TO PLW-QTY.
002000
002100         IF PLW-IS-DEAL-LINE = "Y"
002200            MOVE 1              TO PLW-QTY
002300            MOVE PLW-UNIT-PRICE TO PLW-LINE-TOTAL
002400         ELSE
002500            IF PLW-ADDON-COUNT > 0
002600               COMPUTE PLW-LINE-TOTAL =
002700                     (PLW-UNIT-PRICE + PLW-ADDON-PRICE) * PLW-QTY
002800            ELSE
002900               COMPUTE PLW-LINE-TOTAL =
003000                     PLW-UNIT-PRICE * PLW-QTY.
