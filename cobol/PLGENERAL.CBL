000100*    PLGENERAL.CBL
000200*----------------------------------------------------------------
000300*    PROCEDURE LIBRARY - GENERAL-PURPOSE PARAGRAPHS COPIED INTO
000400*    THE BOTTOM OF EVERY LOMARO PROGRAM'S PROCEDURE DIVISION.
000500*    ORIGINALLY HELD THE OPERATOR SCREEN-CLEARING/CONFIRMATION
000600*    PARAGRAPHS; THIS RUN HAS NO OPERATOR, SO THOSE ARE GONE AND
000700*    REPLACED WITH THE RUN-BANNER/EXCEPTION HELPERS EVERY BATCH
000800*    PROGRAM IN THIS SYSTEM NEEDS.
000900*----------------------------------------------------------------
001000*    06-03-94  RFL  ORIGINAL CLEAR-SCREEN/JUMP-LINE/CONFIRM-
001100*                   EXECUTION PARAGRAPHS.
001200*    02-09-99  LF   Y2K REVIEW - NO DATE FIELDS HERE, N/A.
001300*    06-03-24  RFL  TICKET LOM-001 - DROPPED THE OPERATOR SCREEN
001400*                   PARAGRAPHS, THIS JOB RUNS UNATTENDED.  ADDED
001500*                   PRINT-RUN-BANNER AND WRITE-EXCEPTION-LINE.
001600*    06-18-24  SGB  TICKET LOM-009 - ADDED FOLD-TEXT-TO-UPPER-
001700*                   CASE, SHARED BY THE KEYWORD AND PROMO-CODE
001800*                   MATCHING PARAGRAPHS.
001900*    07-11-24  JAC  TICKET LOM-022 - ADDED ESTABLISH-THE-RUN-DATE
002000*                   AND ESTABLISH-THE-RUN-TIME SO EVERY PROGRAM
002100*                   GETS THE RUN DATE/TIME THE SAME WAY, OFF
002200*                   ACCEPT ... FROM DATE/TIME, NOT A LIBRARY CALL.
002300*----------------------------------------------------------------
002400
002500     ESTABLISH-THE-RUN-DATE.
002600
002700         ACCEPT GDTV-ACCEPT-DATE FROM DATE.
002800
002900         IF GDTV-ACCEPT-YY < 50
003000            COMPUTE GDTV-DATE-CCYY = 2000 + GDTV-ACCEPT-YY
003100         ELSE
003200            COMPUTE GDTV-DATE-CCYY = 1900 + GDTV-ACCEPT-YY.
003300
003400         MOVE GDTV-ACCEPT-MM TO GDTV-DATE-MM.
003500         MOVE GDTV-ACCEPT-DD TO GDTV-DATE-DD.
003600
003700         COMPUTE GDTV-DATE = GDTV-DATE-CCYY * 10000
003800                            + GDTV-DATE-MM   * 100
003900                            + GDTV-DATE-DD.
004000*----------------------------------------------------------------
004100
004200     ESTABLISH-THE-RUN-TIME.
004300
004400         ACCEPT GDTV-ACCEPT-TIME FROM TIME.
004500
004600         STRING GDTV-TIME-HH ":" GDTV-TIME-MM ":" GDTV-TIME-SS
004700             DELIMITED BY SIZE INTO W-RUN-TIME-EDIT.
004800*----------------------------------------------------------------
004900
005000     PRINT-RUN-BANNER.
005100
005200         DISPLAY "LOMARO PIZZA ORDER ENGINE - RUN " W-RUN-PROGRAM-NAME.
005300         DISPLAY "RUN DATE......: " GDTV-DATE-MM-DD-CCYY.
005400         DISPLAY "------------------------------------------------".
005500*----------------------------------------------------------------
005600
005700     FOLD-TEXT-TO-UPPER-CASE.
005800
005900         INSPECT W-FOLD-WORK-AREA
006000             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
006100*----------------------------------------------------------------
006200
006300     WRITE-EXCEPTION-LINE.
006400
006500         DISPLAY "*** " W-EXCEPTION-TEXT " ***".
006600         ADD 1 TO W-EXCEPTION-COUNT.
