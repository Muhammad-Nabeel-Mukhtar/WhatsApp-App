000100*    FDNOTRPT.CBL
000200*----------------------------------------------------------------
000300*    FD AND PRINT-LINE LAYOUT FOR THE RESTAURANT NOTIFICATION
000400*    REPORT (U7) - A PLAIN-TEXT SUMMARY FOR THE COUNTER PRINTER.
000500*----------------------------------------------------------------
000600*    06-03-24  RFL  TICKET LOM-007 - ORIGINAL NOTIFICATION LINE.
000700*----------------------------------------------------------------
000800
000900     FD  NOTIFICATION-FILE
001000         LABEL RECORDS ARE OMITTED.
001100
001200     01  NOTIF-LINE                  PIC X(80).
