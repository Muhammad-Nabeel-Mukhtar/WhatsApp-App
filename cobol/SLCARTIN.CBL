000100*    SLCARTIN.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT FOR THE DIRECT-ORDER CART-INPUT FILE.
000400*    ONE RECORD PER PRE-BUILT CART (THE "FLOW" CHECKOUT PATH),
000500*    READ BY lomaro-direct-order.  A SEPARATE PICKUP POINT FROM
000600*    THE CHAT ENGINE'S OWN SESSION-BUILT CART - KEPT AS ITS OWN
000700*    FILE SO THE TWO ORDER PATHS NEVER SHARE A RECORD LAYOUT.
000800*----------------------------------------------------------------
000900*    06-10-24  MTK  TICKET LOM-008 - ORIGINAL SELECT FOR THE
001000*                   DIRECT-ORDER (FLOW SUBMISSION) CART INPUT.
001100*----------------------------------------------------------------
001200
001300     SELECT CARTIN-FILE
001400         ASSIGN TO "CARTINFILE"
001500         ORGANIZATION IS LINE SEQUENTIAL.
