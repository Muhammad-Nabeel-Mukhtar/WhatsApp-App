000100*    FDORDER.CBL
000200*----------------------------------------------------------------
000300*    FD AND 01 RECORD FOR THE ORDERS FILE, WITH ITS IN-LINE
000400*    CART-LINE GROUP CARRIED RIGHT IN THE RECORD.
000500*----------------------------------------------------------------
000600*    06-03-24  RFL  TICKET LOM-006 - ORIGINAL ORDER RECORD.
000700*    07-09-24  MTK  TICKET LOM-021 - ADDED ORD-CREATED-MM-DD-YY
000800*                   REDEFINES FOR THE INVOICE HEADER'S DD-MM-YY
000900*                   DATE EDIT.
001000*    07-26-24  MTK  TICKET LOM-026 - DROPPED ORD-CREATED-MM-DD-YY.
001100*                   IT NEVER GOT WIRED INTO THE INVOICE HEADER -
001200*                   PL-WRITE-INVOICE.CBL BUILDS ITS DATE LINE
001300*                   STRAIGHT OFF GDTV-DATE-DD/MM/CCYY - AND THE
001400*                   LEADING FILLER WAS SIZED FOR AN OLDER, SHORTER
001500*                   RECORD LAYOUT SO IT NO LONGER LINED UP WITH
001600*                   ORD-CREATED ANYWAY.  WIDENED ORD-ID TO HOLD
001700*                   THE FULL DATE-TIME-SEQUENCE ORDER ID INSTEAD.
001800*----------------------------------------------------------------
001900
002000     FD  ORDER-FILE
002100         LABEL RECORDS ARE OMITTED.
002200
002300     01  ORDER-RECORD.
002400         05  ORD-ID                  PIC X(30).
002500         05  ORD-PHONE               PIC X(15).
002600         05  ORD-NAME                PIC X(30).
002700         05  ORD-ADDRESS             PIC X(60).
002800         05  ORD-LINE-COUNT          PIC 9(02).
002900         05  ORD-CART-LINE OCCURS 20 TIMES
003000                          INDEXED BY ORD-LINE-IDX.
003100             10  CL-ITEM-NAME        PIC X(30).
003200             10  CL-SIZE             PIC X(10).
003300             10  CL-IS-DEAL          PIC X(01).
003400             10  CL-QTY              PIC 9(03).
003500             10  CL-UNIT-PRICE       PIC 9(05)V99.
003600             10  CL-TOTAL-PRICE      PIC 9(07)V99.
003700         05  ORD-SUBTOTAL            PIC 9(07)V99.
003800         05  ORD-DISCOUNT            PIC 9(07)V99.
003900         05  ORD-TAX                 PIC 9(07)V99.
004000         05  ORD-TOTAL               PIC 9(07)V99.
004100         05  ORD-PROMO-CODE          PIC X(12).
004200         05  ORD-PAY-METHOD          PIC X(04).
004300         05  ORD-STATUS              PIC X(08).
004400         05  ORD-SOURCE              PIC X(14).
004500         05  ORD-LANGUAGE            PIC X(02).
004600         05  ORD-CREATED             PIC X(19).
004700         05  FILLER                  PIC X(20).
