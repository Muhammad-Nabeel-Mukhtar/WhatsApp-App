000100*    SLINVRPT.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT FOR THE INVOICE PRINT FILE (U6).
000400*    COPIED INTO BOTH ORDER-CREATING PROGRAMS THROUGH
000500*    PL-WRITE-INVOICE.CBL.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-007 - ORIGINAL SELECT.
000800*----------------------------------------------------------------
000900
001000     SELECT INVOICE-FILE
001100         ASSIGN TO "INVOICEFILE"
001200         ORGANIZATION IS LINE SEQUENTIAL.
