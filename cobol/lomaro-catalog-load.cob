000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    lomaro-catalog-load.
000300 AUTHOR.        R F LOPES.
000400 INSTALLATION.  LOMARO PIZZA - DATA PROCESSING.
000500 DATE-WRITTEN.  06-05-1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*----------------------------------------------------------------
001100*    06-05-94  RFL  ORIGINAL CATALOG-LOAD PROGRAM, MODELLED ON
001200*                   THE SHOP'S USUAL LIST-AND-COUNT REPORT
001300*                   SHAPE.  PARAGRAPHS NUMBERED 0100- THROUGH
001400*                   0900- IN THE USUAL HOUSE STYLE SO THE LOAD
001500*                   SEQUENCE CAN BE READ STRAIGHT DOWN THE CODE.
001600*    11-21-96  SGB  ADDED PER-CATEGORY SUBTOTALS TO THE LOAD
001700*                   REPORT.
001800*    02-09-99  LF   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001900*                   N/A.  PASSED.
002000*    06-08-24  RFL  TICKET LOM-001 - REBUILT AS THE LOMARO MENU
002100*                   CATALOG LOADER (U8).  READS MENUSEED, SETS
002200*                   ACTIVE = "Y" ON EVERY ITEM, WRITES MENUFILE.
002300*    06-09-24  RFL  TICKET LOM-001 - ADDED THE GRAND COUNT OF
002400*                   ITEMS AND DEALS LOADED TO THE RUN REPORT.
002500*    06-14-24  MTK  TICKET LOM-009 - ADDED THE DEAL-FILE COUNT
002600*                   PASS SO ONE LOAD REPORT COVERS BOTH MASTERS.
002700*----------------------------------------------------------------
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     COPY "SLMENUSD.CBL".
003800     COPY "SLMENU.CBL".
003900     COPY "SLDEAL.CBL".
004000
004100     SELECT PRINTER-FILE
004200         ASSIGN TO "CATLOADRPT"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDMENUSD.CBL".
004900     COPY "FDMENU.CBL".
005000     COPY "FDDEAL.CBL".
005100
005200     FD  PRINTER-FILE
005300         LABEL RECORDS ARE OMITTED.
005400     01  PRINTER-RECORD              PIC X(80).
005500
005600 WORKING-STORAGE SECTION.
005700
005800     COPY "wscase01.cbl".
005900     COPY "wsdate.cbl".
006000
006100     01  TITLE.
006200         05  FILLER                  PIC X(20) VALUE SPACES.
006300         05  FILLER                  PIC X(25)
006400             VALUE "LOMARO CATALOG LOAD REPORT".
006500         05  FILLER                  PIC X(30) VALUE SPACES.
006600         05  FILLER                  PIC X(05) VALUE "PAG: ".
006700         05  PAGE-NUMBER             PIC 9(03).
006800
006900     01  HEADING-ITEMS.
007000         05  FILLER                  PIC X(08) VALUE SPACES.
007100         05  FILLER                  PIC X(24) VALUE "CATEGORY".
007200         05  FILLER                  PIC X(30) VALUE "ITEM NAME".
007300         05  FILLER                  PIC X(06) VALUE "ITEMS".
007400
007500     01  DETAIL-1.
007600         05  FILLER                  PIC X(08) VALUE SPACES.
007700         05  D-CATEGORY              PIC X(24).
007800         05  D-ITEM-NAME             PIC X(30).
007900
008000     01  CATEGORY-TOTAL-LINE.
008100         05  FILLER                  PIC X(04) VALUE SPACES.
008200         05  FILLER                  PIC X(08) VALUE "TOTAL: ".
008300         05  D-CATEGORY-TOTAL        PIC ZZ9.
008400         05  FILLER                  PIC X(14) VALUE " ITEM(S) IN ".
008500         05  D-CATEGORY-NAME         PIC X(24).
008600
008700     01  W-END-OF-FILE               PIC X.
008800         88  END-OF-FILE             VALUE "Y".
008900
009000     01  W-PRINTED-LINES             PIC 99.
009100         88  PAGE-FULL               VALUE 50 THRU 99.
009200
009300     01  W-CATEGORY-TABLE.
009400         05  W-CAT-ENTRY-COUNT       PIC 9(03) COMP.
009500         05  W-CAT-ENTRY OCCURS 30 TIMES
009600                         INDEXED BY W-CAT-IDX.
009700             10  W-CAT-NAME          PIC X(24).
009800             10  W-CAT-ITEM-COUNT    PIC 9(05) COMP.
009900         05  FILLER                  PIC X(01).
010000
010100     01  W-FOLD-WORK-AREA            PIC X(24).
010200
010300     01  W-EXCEPTION-TEXT            PIC X(60).
010400     77  W-EXCEPTION-COUNT           PIC 9(05) COMP.
010500
010600     77  W-RUN-PROGRAM-NAME          PIC X(20)
010700         VALUE "lomaro-catalog-load".
010800
010900     77  W-ITEMS-LOADED              PIC 9(05) COMP VALUE 0.
011000     77  W-DEALS-LOADED              PIC 9(05) COMP VALUE 0.
011100     77  W-ITEMS-LOADED-EDIT         PIC ZZZZ9.
011200     77  W-DEALS-LOADED-EDIT         PIC ZZZZ9.
011300     77  W-CAT-SEARCH-IDX            PIC 9(03) COMP.
011400*----------------------------------------------------------------
011500
011600 PROCEDURE DIVISION.
011700
011800 0100-MAIN-CONTROL.
011900
012000     PERFORM 0000-ESTABLISH-THE-RUN-DATE
012100         THRU 0000-ESTABLISH-THE-RUN-DATE-EXIT.
012200     MOVE 0 TO PAGE-NUMBER.
012300     MOVE 0 TO W-CAT-ENTRY-COUNT.
012400
012500     OPEN INPUT MENU-SEED-FILE.
012600     OPEN OUTPUT MENU-FILE.
012700     OPEN OUTPUT PRINTER-FILE.
012800
012900     PERFORM 0900-PRINT-HEADINGS THRU 0900-PRINT-HEADINGS-EXIT.
013000
013100     MOVE "N" TO W-END-OF-FILE.
013200     PERFORM 0700-READ-SEED-FILE-NEXT-RECORD
013300         THRU 0700-READ-SEED-FILE-NEXT-RECORD-EXIT.
013400
013500     PERFORM 0200-LOAD-ONE-MENU-ITEM THRU 0200-LOAD-ONE-MENU-ITEM-EXIT
013600         UNTIL END-OF-FILE.
013700
013800     PERFORM 0400-PRINT-CATEGORY-TOTALS
013900         THRU 0400-PRINT-CATEGORY-TOTALS-EXIT.
014000
014100     PERFORM 0800-FINALIZE-PAGE THRU 0800-FINALIZE-PAGE-EXIT.
014200
014300     CLOSE MENU-SEED-FILE.
014400     CLOSE MENU-FILE.
014500
014600     PERFORM 0500-COUNT-DEALS-ON-FILE
014700         THRU 0500-COUNT-DEALS-ON-FILE-EXIT.
014800     PERFORM 0600-PRINT-LOAD-TOTALS THRU 0600-PRINT-LOAD-TOTALS-EXIT.
014900
015000     CLOSE PRINTER-FILE.
015100
015200     GO TO 0100-MAIN-CONTROL-EXIT.
015300
015400 0100-MAIN-CONTROL-EXIT.
015500
015600     EXIT PROGRAM.
015700     STOP RUN.
015800*----------------------------------------------------------------
015900
016000 0000-ESTABLISH-THE-RUN-DATE.
016100
016200     PERFORM ESTABLISH-THE-RUN-DATE.
016300
016400 0000-ESTABLISH-THE-RUN-DATE-EXIT.
016500
016600     EXIT.
016700*----------------------------------------------------------------
016800
016900 0200-LOAD-ONE-MENU-ITEM.
017000
017100     MOVE MSD-ID            TO MENU-ID.
017200     MOVE MSD-CATEGORY      TO MENU-CATEGORY.
017300     MOVE MSD-TYPE          TO MENU-TYPE.
017400     MOVE MSD-NAME          TO MENU-NAME.
017500     MOVE MSD-SIZE-COUNT    TO MENU-SIZE-COUNT.
017600     MOVE MSD-SIZE-AND-PRICE (1) TO MENU-SIZE-AND-PRICE (1).
017700     MOVE MSD-SIZE-AND-PRICE (2) TO MENU-SIZE-AND-PRICE (2).
017800     MOVE MSD-SIZE-AND-PRICE (3) TO MENU-SIZE-AND-PRICE (3).
017900     MOVE MSD-SIZE-AND-PRICE (4) TO MENU-SIZE-AND-PRICE (4).
018000     MOVE MSD-PRICE         TO MENU-PRICE.
018100     MOVE "Y"               TO MENU-ACTIVE.
018200
018300     WRITE MENU-RECORD.
018400
018500     ADD 1 TO W-ITEMS-LOADED.
018600
018700     IF PAGE-FULL
018800        PERFORM 0800-FINALIZE-PAGE THRU 0800-FINALIZE-PAGE-EXIT
018900        PERFORM 0900-PRINT-HEADINGS THRU 0900-PRINT-HEADINGS-EXIT.
019000
019100     MOVE MENU-CATEGORY TO D-CATEGORY.
019200     MOVE MENU-NAME     TO D-ITEM-NAME.
019300     MOVE DETAIL-1      TO PRINTER-RECORD.
019400     WRITE PRINTER-RECORD AFTER ADVANCING 1.
019500     ADD 1 TO W-PRINTED-LINES.
019600
019700     PERFORM 0300-TALLY-CATEGORY-COUNT
019800         THRU 0300-TALLY-CATEGORY-COUNT-EXIT.
019900
020000     PERFORM 0700-READ-SEED-FILE-NEXT-RECORD
020100         THRU 0700-READ-SEED-FILE-NEXT-RECORD-EXIT.
020200
020300 0200-LOAD-ONE-MENU-ITEM-EXIT.
020400
020500     EXIT.
020600*----------------------------------------------------------------
020700
020800 0300-TALLY-CATEGORY-COUNT.
020900
021000     SET W-CAT-IDX TO 1.
021100     SEARCH W-CAT-ENTRY
021200         AT END
021300             ADD 1 TO W-CAT-ENTRY-COUNT
021400             SET W-CAT-IDX TO W-CAT-ENTRY-COUNT
021500             MOVE MENU-CATEGORY TO W-CAT-NAME (W-CAT-IDX)
021600             MOVE 0 TO W-CAT-ITEM-COUNT (W-CAT-IDX)
021700         WHEN W-CAT-NAME (W-CAT-IDX) = MENU-CATEGORY
021800             CONTINUE
021900     END-SEARCH.
022000
022100     ADD 1 TO W-CAT-ITEM-COUNT (W-CAT-IDX).
022200
022300 0300-TALLY-CATEGORY-COUNT-EXIT.
022400
022500     EXIT.
022600*----------------------------------------------------------------
022700
022800 0400-PRINT-CATEGORY-TOTALS.
022900
023000     PERFORM 0410-PRINT-ONE-CATEGORY-TOTAL
023100         THRU 0410-PRINT-ONE-CATEGORY-TOTAL-EXIT
023200         VARYING W-CAT-SEARCH-IDX FROM 1 BY 1
023300         UNTIL W-CAT-SEARCH-IDX > W-CAT-ENTRY-COUNT.
023400
023500 0400-PRINT-CATEGORY-TOTALS-EXIT.
023600
023700     EXIT.
023800*----------------------------------------------------------------
023900
024000 0410-PRINT-ONE-CATEGORY-TOTAL.
024100
024200     IF PAGE-FULL
024300        PERFORM 0800-FINALIZE-PAGE THRU 0800-FINALIZE-PAGE-EXIT
024400        PERFORM 0900-PRINT-HEADINGS THRU 0900-PRINT-HEADINGS-EXIT.
024500
024600     MOVE W-CAT-ITEM-COUNT (W-CAT-SEARCH-IDX) TO D-CATEGORY-TOTAL.
024700     MOVE W-CAT-NAME (W-CAT-SEARCH-IDX) TO D-CATEGORY-NAME.
024800     MOVE CATEGORY-TOTAL-LINE TO PRINTER-RECORD.
024900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
025000     ADD 1 TO W-PRINTED-LINES.
025100
025200 0410-PRINT-ONE-CATEGORY-TOTAL-EXIT.
025300
025400     EXIT.
025500*----------------------------------------------------------------
025600
025700 0500-COUNT-DEALS-ON-FILE.
025800
025900     OPEN INPUT DEAL-FILE.
026000     MOVE "N" TO W-END-OF-FILE.
026100
026200     PERFORM 0710-READ-DEAL-FILE-NEXT-RECORD
026300         THRU 0710-READ-DEAL-FILE-NEXT-RECORD-EXIT.
026400     PERFORM 0510-COUNT-ONE-DEAL THRU 0510-COUNT-ONE-DEAL-EXIT
026500         UNTIL END-OF-FILE.
026600
026700     CLOSE DEAL-FILE.
026800
026900 0500-COUNT-DEALS-ON-FILE-EXIT.
027000
027100     EXIT.
027200*----------------------------------------------------------------
027300
027400 0510-COUNT-ONE-DEAL.
027500
027600     ADD 1 TO W-DEALS-LOADED.
027700     PERFORM 0710-READ-DEAL-FILE-NEXT-RECORD
027800         THRU 0710-READ-DEAL-FILE-NEXT-RECORD-EXIT.
027900
028000 0510-COUNT-ONE-DEAL-EXIT.
028100
028200     EXIT.
028300*----------------------------------------------------------------
028400
028500 0600-PRINT-LOAD-TOTALS.
028600
028700     MOVE SPACES TO PRINTER-RECORD.
028800     WRITE PRINTER-RECORD AFTER ADVANCING 2.
028900
029000     MOVE W-ITEMS-LOADED TO W-ITEMS-LOADED-EDIT.
029100     STRING "TOTAL MENU ITEMS LOADED: " W-ITEMS-LOADED-EDIT
029200         DELIMITED BY SIZE INTO PRINTER-RECORD.
029300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
029400
029500     MOVE W-DEALS-LOADED TO W-DEALS-LOADED-EDIT.
029600     STRING "TOTAL DEALS ON FILE....: " W-DEALS-LOADED-EDIT
029700         DELIMITED BY SIZE INTO PRINTER-RECORD.
029800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
029900
030000     PERFORM PRINT-RUN-BANNER.
030100
030200 0600-PRINT-LOAD-TOTALS-EXIT.
030300
030400     EXIT.
030500*----------------------------------------------------------------
030600
030700 0700-READ-SEED-FILE-NEXT-RECORD.
030800
030900     READ MENU-SEED-FILE
031000         AT END
031100             MOVE "Y" TO W-END-OF-FILE
031200             GO TO 0700-READ-SEED-FILE-NEXT-RECORD-EXIT.
031300
031400 0700-READ-SEED-FILE-NEXT-RECORD-EXIT.
031500
031600     EXIT.
031700*----------------------------------------------------------------
031800
031900 0710-READ-DEAL-FILE-NEXT-RECORD.
032000
032100     READ DEAL-FILE
032200         AT END
032300             MOVE "Y" TO W-END-OF-FILE
032400             GO TO 0710-READ-DEAL-FILE-NEXT-RECORD-EXIT.
032500
032600 0710-READ-DEAL-FILE-NEXT-RECORD-EXIT.
032700
032800     EXIT.
032900*----------------------------------------------------------------
033000
033100 0800-FINALIZE-PAGE.
033200
033300     MOVE SPACES TO PRINTER-RECORD.
033400     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
033500
033600 0800-FINALIZE-PAGE-EXIT.
033700
033800     EXIT.
033900*----------------------------------------------------------------
034000
034100 0900-PRINT-HEADINGS.
034200
034300     ADD 1 TO PAGE-NUMBER.
034400     MOVE TITLE TO PRINTER-RECORD.
034500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
034600
034700     MOVE HEADING-ITEMS TO PRINTER-RECORD.
034800     WRITE PRINTER-RECORD AFTER ADVANCING 2.
034900
035000     MOVE 4 TO W-PRINTED-LINES.
035100
035200 0900-PRINT-HEADINGS-EXIT.
035300
035400     EXIT.
035500*----------------------------------------------------------------
035600
035700     COPY "PLGENERAL.CBL".
035800*----------------------------------------------------------------
