000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    lomaro-batch-driver.
000300 AUTHOR.        R F LOPES.
000400 INSTALLATION.  LOMARO PIZZA - DATA PROCESSING.
000500 DATE-WRITTEN.  06-03-1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*----------------------------------------------------------------
001100*    06-03-94  RFL  ORIGINAL OPERATOR CONTROL MENU - DISPLAYED
001200*                   THE SHOP'S USUAL NUMBERED RUN OPTIONS,
001300*                   ACCEPTED A DIGIT, AND CALLED THE CHOSEN
001400*                   PROGRAM.
001500*    09-14-95  RFL  ADDED OPTION 8 - AN END-OF-WEEK TOTALS RUN.
001600*    02-09-99  LF   Y2K REVIEW - W-CONTROL-MENU-OPTION IS A
001700*                   SINGLE DIGIT, NO DATE FIELDS ON THIS SCREEN.
001800*                   N/A.  PASSED.
001900*    06-03-24  RFL  TICKET LOM-001 - DROPPED THE OPERATOR MENU.
002000*                   THIS RUN HAS NO ATTENDED TERMINAL - THE
002100*                   "OPERATOR" IS WHATEVER UPSTREAM JOB DROPPED
002200*                   MENUSEED/DEALFILE/INMSGFILE/CARTINFILE IN THE
002300*                   RUN DIRECTORY.  REWRITTEN AS AN UNCONDITIONAL
002400*                   THREE-STEP CALL DRIVER FOR THE LOMARO PIZZA
002500*                   ORDER ENGINE - CATALOG LOAD, THEN THE CHAT
002600*                   MESSAGE ENGINE, THEN THE DIRECT-ORDER PRICER.
002700*    06-14-24  MTK  TICKET LOM-009 - ADDED THE STEP BANNER BEFORE
002800*                   EACH CALL SO THE JOB LOG SHOWS WHICH STEP IS
002900*                   RUNNING WITHOUT HAVING TO GREP THE SUB-
003000*                   PROGRAM'S OWN RUN TOTALS FOR IT.
003100*    08-09-26  RFL  TICKET LOM-031 - NUMBERED THE PARAGRAPHS
003200*                   0100- THROUGH 0500- IN THE USUAL HOUSE STYLE,
003300*                   WITH THE THREE RUN STEPS AS ONE PERFORM ...
003400*                   THRU RANGE, TO MATCH THE OTHER PROGRAMS.
003500*----------------------------------------------------------------
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900
005000     COPY "wscase01.cbl".
005100     COPY "wsdate.cbl".
005200
005300     77  W-RUN-PROGRAM-NAME          PIC X(20)
005400                                      VALUE "lomaro-batch-driver".
005500
005600*    ---------- this driver does no folding and logs no
005700*    exceptions of its own - declared here only because
005800*    PLGENERAL.CBL's FOLD-TEXT-TO-UPPER-CASE and WRITE-
005900*    EXCEPTION-LINE paragraphs are copied in at the bottom of
006000*    every program in this system and reference them.
006100     01  W-FOLD-WORK-AREA            PIC X(01).
006200     01  W-EXCEPTION-TEXT            PIC X(60).
006300     77  W-EXCEPTION-COUNT           PIC 9(05) COMP VALUE 0.
006400
006500*    ---------- step counter, BUMPED BEFORE EACH CALL AND SHOWN
006600*    ON THE STEP BANNER - LETS THE OPERATIONS LOG LINE UP A
006700*    "STEP N" MESSAGE WITH THE RIGHT SUB-PROGRAM WITHOUT HAVING
006800*    TO COUNT BANNER LINES BY EYE.
006900     77  W-STEP-NUMBER               PIC 9(01) COMP VALUE 0.
007000*----------------------------------------------------------------
007100
007200 PROCEDURE DIVISION.
007300
007400 0100-MAIN-CONTROL.
007500
007600     PERFORM ESTABLISH-THE-RUN-DATE.
007700     PERFORM 0200-PRINT-DRIVER-BANNER
007800         THRU 0200-PRINT-DRIVER-BANNER-EXIT.
007900
008000     PERFORM 0300-RUN-STEP-ONE THRU 0500-RUN-STEP-THREE-EXIT.
008100
008200     DISPLAY "LOMARO BATCH DRIVER - ALL " W-STEP-NUMBER
008300             " STEPS COMPLETE.".
008400
008500     GO TO 0100-MAIN-CONTROL-EXIT.
008600
008700 0100-MAIN-CONTROL-EXIT.
008800
008900     EXIT PROGRAM.
009000     STOP RUN.
009100*----------------------------------------------------------------
009200
009300 0200-PRINT-DRIVER-BANNER.
009400
009500     DISPLAY "LOMARO PIZZA ORDER ENGINE - BATCH DRIVER".
009600     DISPLAY "RUN DATE......: " GDTV-DATE-MM-DD-CCYY.
009700
009800 0200-PRINT-DRIVER-BANNER-EXIT.
009900
010000     EXIT.
010100*----------------------------------------------------------------
010200
010300 0300-RUN-STEP-ONE.
010400
010500     ADD 1 TO W-STEP-NUMBER.
010600     DISPLAY "------------------------------------------------".
010700     DISPLAY "STEP " W-STEP-NUMBER " - CATALOG LOAD "
010800             "(lomaro-catalog-load)".
010900
011000     CALL "lomaro-catalog-load".
011100
011200 0300-RUN-STEP-ONE-EXIT.
011300
011400     EXIT.
011500*----------------------------------------------------------------
011600
011700 0400-RUN-STEP-TWO.
011800
011900     ADD 1 TO W-STEP-NUMBER.
012000     DISPLAY "------------------------------------------------".
012100     DISPLAY "STEP " W-STEP-NUMBER " - CHAT MESSAGE ENGINE "
012200             "(lomaro-message-engine)".
012300
012400     CALL "lomaro-message-engine".
012500
012600 0400-RUN-STEP-TWO-EXIT.
012700
012800     EXIT.
012900*----------------------------------------------------------------
013000
013100 0500-RUN-STEP-THREE.
013200
013300     ADD 1 TO W-STEP-NUMBER.
013400     DISPLAY "------------------------------------------------".
013500     DISPLAY "STEP " W-STEP-NUMBER " - DIRECT-ORDER PRICER "
013600             "(lomaro-direct-order)".
013700
013800     CALL "lomaro-direct-order".
013900
014000 0500-RUN-STEP-THREE-EXIT.
014100
014200     EXIT.
014300*----------------------------------------------------------------
014400
014500 COPY "PLGENERAL.CBL".
014600*----------------------------------------------------------------
