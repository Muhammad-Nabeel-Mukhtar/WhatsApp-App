000100*    SLORDER.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT FOR THE ORDERS FILE - ONE RECORD PER
000400*    CONFIRMED ORDER, WRITTEN BY BOTH ORDER-CREATING PROGRAMS.
000500*----------------------------------------------------------------
000600*    06-03-24  RFL  TICKET LOM-006 - ORIGINAL SELECT.
000700*----------------------------------------------------------------
000800
000900     SELECT ORDER-FILE
001000         ASSIGN TO "ORDERFILE"
001100         ORGANIZATION IS LINE SEQUENTIAL.
