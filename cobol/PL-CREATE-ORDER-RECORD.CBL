000100*    PL-CREATE-ORDER-RECORD.CBL
000200*----------------------------------------------------------------
000300*    PROCEDURE LIBRARY (U4 TOTALLING / U5 ORDER CREATION) SHARED
000400*    BY BOTH ORDER-CREATING PROGRAMS.  CALLER BUILDS THE CART
000500*    LINES INTO ORDER-RECORD FIRST, THEN PERFORMS
000600*    COMPUTE-ORDER-TOTALS AND ASSEMBLE-ORDER-RECORD.
000700*----------------------------------------------------------------
000800*    06-20-24  RFL  TICKET LOM-006 - ORIGINAL ORDER-ID AND
000900*                   TOTALLING RULE.
001000*    07-01-24  SGB  TICKET LOM-016 - ADDED THE LAST-4-OF-PHONE
001100*                   PAD TO "0000" WHEN THE PHONE IS SHORT.
001200*    07-11-24  JAC  TICKET LOM-022 - DROPPED THE CALLER-SUPPLIED
001300*                   PHONE-LENGTH PARAMETER.  BUILD-THE-ORDER-ID
001400*                   NOW FINDS THE LAST NON-BLANK BYTE OF ORD-
001500*                   PHONE ITSELF, SCANNING BACKWARD ONE BYTE AT
001600*                   A TIME - THIS COMPILER HAS NO TRIM FUNCTION.
001700*----------------------------------------------------------------
001800
001900     COMPUTE-ORDER-TOTALS.
002000
002100         MOVE 0 TO ORD-SUBTOTAL.
002200         PERFORM ADD-ONE-LINE-TO-SUBTOTAL
002300             VARYING ORD-LINE-IDX FROM 1 BY 1
002400             UNTIL ORD-LINE-IDX > ORD-LINE-COUNT.
002500
002600         COMPUTE ORD-TAX ROUNDED = ORD-SUBTOTAL * 0.00.
002700         COMPUTE ORD-TOTAL = ORD-SUBTOTAL - ORD-DISCOUNT + ORD-TAX.
002800*----------------------------------------------------------------
002900
003000     ADD-ONE-LINE-TO-SUBTOTAL.
003100
003200         ADD CL-TOTAL-PRICE (ORD-LINE-IDX) TO ORD-SUBTOTAL.
003300*----------------------------------------------------------------
003400
003500     BUILD-THE-ORDER-ID.
003600
003700         MOVE 15 TO W-PHONE-LEN-FOR-ID.
003800         PERFORM FIND-LAST-NON-BLANK-OF-PHONE
003900             VARYING W-PHONE-LEN-FOR-ID FROM 15 BY -1
004000             UNTIL W-PHONE-LEN-FOR-ID = 0
004100                OR ORD-PHONE (W-PHONE-LEN-FOR-ID:1) NOT = SPACE.
004200
004300         IF W-PHONE-LEN-FOR-ID < 4
004400            MOVE "0000" TO W-LAST-4-OF-PHONE
004500         ELSE
004600            COMPUTE W-LAST-4-START = W-PHONE-LEN-FOR-ID - 3
004700            MOVE ORD-PHONE (W-LAST-4-START:4) TO W-LAST-4-OF-PHONE.
004800
004900         ADD 1 TO W-ORDER-SEQUENCE-NO.
005000
005100         MOVE SPACES TO ORD-ID.
005200*    NO LIBRARY CALL GIVES US A TRUE PER-ORDER TIMESTAMP IN A
005300*    BATCH RUN, SO THE ORDER ID IS BUILT FROM THE RUN'S OWN
005400*    DATE/TIME PLUS THIS RUN'S ORDER SEQUENCE - THAT KEEPS EVERY
005500*    ID IN THE RUN UNIQUE EVEN WHEN THE CLOCK ONLY TICKS ONCE A
005600*    SECOND.
005700         STRING "LOM-"              DELIMITED BY SIZE
005800                GDTV-DATE-CCYY       DELIMITED BY SIZE
005900                GDTV-DATE-MM         DELIMITED BY SIZE
006000                GDTV-DATE-DD         DELIMITED BY SIZE
006100                GDTV-TIME-HH         DELIMITED BY SIZE
006200                GDTV-TIME-MM         DELIMITED BY SIZE
006300                GDTV-TIME-SS         DELIMITED BY SIZE
006400                W-ORDER-SEQUENCE-NO  DELIMITED BY SIZE
006500                "-"                  DELIMITED BY SIZE
006600                W-LAST-4-OF-PHONE    DELIMITED BY SIZE
006700             INTO ORD-ID.
006800*----------------------------------------------------------------
006900
007000     FIND-LAST-NON-BLANK-OF-PHONE.
007100
007200         CONTINUE.
007300*----------------------------------------------------------------
007400
007500     ASSEMBLE-ORDER-RECORD.
007600
007700         MOVE "NEW"      TO ORD-STATUS.
007800         MOVE "COD "     TO ORD-PAY-METHOD.
007900         STRING GDTV-DATE-CCYY "-" GDTV-DATE-MM "-" GDTV-DATE-DD
008000                " " W-RUN-TIME-EDIT
008100             DELIMITED BY SIZE
008200             INTO ORD-CREATED.
008300
008400         PERFORM BUILD-THE-ORDER-ID.
