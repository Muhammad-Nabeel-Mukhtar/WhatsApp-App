000100*    SLMENU.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT CLAUSE FOR THE MENU CATALOG FILE.
000400*    COPIED BY lomaro-catalog-load (OUTPUT) AND BY
000500*    lomaro-message-engine / lomaro-direct-order (INPUT, LOADED
000600*    TO THE IN-MEMORY MENU-TABLE FOR SEARCH).
000700*----------------------------------------------------------------
000800*    06-03-94  RFL  ORIGINAL SELECT FOR THE ITEM CATALOG FILE.
000900*    02-09-99  LF   Y2K REVIEW - NO DATE KEYS ON THIS FILE, N/A.
001000*    06-03-24  RFL  TICKET LOM-001 - CATALOG FILE FOR THE LOMARO
001100*                   ORDER ENGINE, REPLACES THE OLD ITEM CATALOG.
001200*----------------------------------------------------------------
001300
001400     SELECT MENU-FILE
001500         ASSIGN TO "MENUFILE"
001600         ORGANIZATION IS LINE SEQUENTIAL.
