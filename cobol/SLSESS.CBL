000100*    SLSESS.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT FOR THE PER-CUSTOMER SESSION FILE.
000400*    LOADED TO A KEYED TABLE AT START OF RUN, REWRITTEN WHOLE AT
000500*    END OF RUN BY lomaro-message-engine.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-004 - ORIGINAL SELECT.
000800*----------------------------------------------------------------
000900
001000     SELECT SESSION-FILE
001100         ASSIGN TO "SESSFILE"
001200         ORGANIZATION IS LINE SEQUENTIAL.
