000100*    SLPROMO.CBL
000200*----------------------------------------------------------------
000300*    FILE-CONTROL SELECT FOR THE PROMO-CODE FILE.  LOADED TO THE
000400*    IN-MEMORY PROMO-TABLE (wspromotb.cbl) AND SEARCHED BY
000500*    lomaro-direct-order - THE CHAT FLOW DOES NOT TAKE A PROMO
000600*    CODE, ONLY THE PRE-BUILT-CART PATH DOES.
000700*----------------------------------------------------------------
000800*    06-03-24  RFL  TICKET LOM-003 - ORIGINAL SELECT.
000900*----------------------------------------------------------------
001000
001100     SELECT PROMO-FILE
001200         ASSIGN TO "PROMOFILE"
001300         ORGANIZATION IS LINE SEQUENTIAL.
