000100*    FDSESS.CBL
000200*----------------------------------------------------------------
000300*    FD AND 01 RECORD FOR THE SESSION FILE, WITH ITS CART-LINE
000400*    GROUP CARRIED IN LINE - THE SHOP'S HABIT OF SELF-CONTAINED
000500*    FD RECORDS.
000600*----------------------------------------------------------------
000700*    06-03-24  RFL  TICKET LOM-004 - ORIGINAL SESSION RECORD.
000800*    07-02-24  JAC  TICKET LOM-017 - ADDED THE TEMP-ITEM FIELDS
000900*                   SES-TEMP-xxx FOR THE PICK-ITEM/PICK-SIZE
001000*                   DIALOG.
001100*    07-26-24  MTK  TICKET LOM-026 - DROPPED THE SES-CART-TOTAL-
001200*                   VIEW REDEFINES.  IT WAS ALL FILLER, NO FIELD
001300*                   IN IT WAS EVER NAMED, AND THE ORDER-SUMMARY
001400*                   REPLY BUILDS ITS CART TOTAL BY ADDING UP THE
001500*                   CART-LINE TABLE INSTEAD - THIS WAS NEVER
001600*                   WIRED IN AND THE LENGTHS DID NOT EVEN MATCH
001700*                   THE RECORD ANY MORE.
001800*----------------------------------------------------------------
001900
002000     FD  SESSION-FILE
002100         LABEL RECORDS ARE OMITTED.
002200
002300     01  SESSION-RECORD.
002400         05  SES-PHONE               PIC X(15).
002500         05  SES-STATE               PIC X(16).
002600         05  SES-LANGUAGE            PIC X(02).
002700         05  SES-CUST-NAME           PIC X(30).
002800         05  SES-CUST-ADDR           PIC X(60).
002900         05  SES-CART-COUNT          PIC 9(02).
003000         05  SES-CART-LINE OCCURS 20 TIMES
003100                          INDEXED BY SES-LINE-IDX.
003200             10  CL-ITEM-NAME        PIC X(30).
003300             10  CL-SIZE             PIC X(10).
003400             10  CL-IS-DEAL          PIC X(01).
003500             10  CL-QTY              PIC 9(03).
003600             10  CL-UNIT-PRICE       PIC 9(05)V99.
003700             10  CL-TOTAL-PRICE      PIC 9(07)V99.
003800         05  SES-TEMP-CATEGORY       PIC X(24).
003900         05  SES-TEMP-MENU-ID        PIC X(06).
004000         05  SES-TEMP-ITEM-NAME      PIC X(30).
004100         05  SES-TEMP-SIZE           PIC X(10).
004200         05  SES-TEMP-UNIT-PRICE     PIC 9(05)V99.
004300         05  FILLER                  PIC X(09).
