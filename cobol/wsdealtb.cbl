000100*    wsdealtb.cbl
000200*----------------------------------------------------------------
000300*    WORKING-STORAGE SPECIAL-DEALS TABLE, LOADED ONCE FROM
000400*    DEAL-FILE AND WALKED BY lomaro-message-engine'S DEALS-MENU
000500*    REPLY BUILDER AND THE PICK-DEAL STATE RULE.
000600*----------------------------------------------------------------
000700*    06-28-24  JAC  TICKET LOM-015 - ORIGINAL DEAL TABLE, 30
000800*                   ENTRIES.
000900*----------------------------------------------------------------
001000
001100     01  DEAL-TABLE.
001200         05  DT-ENTRY-COUNT          PIC 9(03) COMP.
001300         05  DT-ENTRY OCCURS 30 TIMES
001400                     INDEXED BY DT-IDX.
001500             10  DT-CODE             PIC X(20).
001600             10  DT-PRICE            PIC 9(05)V99.
001700             10  DT-ITEM-COUNT       PIC 9(01).
001800             10  DT-ITEM-NAME OCCURS 5 TIMES   PIC X(30).
001900         05  FILLER                  PIC X(01).
